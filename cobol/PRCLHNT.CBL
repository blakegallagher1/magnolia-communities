000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRCLHNT.
000300 AUTHOR. D. HALVORSEN-THIEL.
000400 INSTALLATION. INVESTMENT SYSTEMS - ACQUISITIONS GROUP.
000500 DATE-WRITTEN. 06/19/1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - ACQUISITIONS UNDERWRITING DATA.
000800*****************************************************************
000900*  PRCLHNT  --  PARCEL HUNTER.                                  *
001000*  SCANS PARISH TAX-ROLL/311/FLOODPLAIN EXTRACT FOR CANDIDATE    *
001100*  MOBILE HOME PARK SITES.  FILTERS ON LAND USE AND MUNICIPALITY *
001200*  WHITELIST, SCORES EACH SURVIVING PARCEL, AND WRITES A         *
001300*  SOURCING LEAD FOR EVERY PARCEL THE SCORE SAYS TO PURSUE.      *
001400*-----------------------------------------------------------    *
001500*  CHANGE LOG                                                    *
001600*  DATE       PGMR  TICKET    DESCRIPTION                        *
001700*  06/19/1991 DHT   ORIG-241  ORIGINAL PROGRAM - TAX ROLL SCAN   *ORIG241 
001800*                             FOR VACANT-LAND MOBILE HOME SITES. *
001900*  02/08/1994 DHT   ORIG-303  ADDED MUNICIPALITY WHITELIST TABLE *ORIG303 
002000*                             PER ACQUISITIONS TERRITORY LIST.   *
002100*  09/14/1998 LMT   Y2K-011   YEAR 2000 REVIEW - NO 2-DIGIT      *Y2K011  
002200*                             YEAR FIELDS FOUND IN THIS MODULE.  *
002300*  01/22/2001 LMT   ORIG-388  311 COMPLAINT COUNT ADDED TO THE   *ORIG388 
002400*                             SCORING FORMULA PER MGMT REQUEST.  *
002500*  08/14/2026 RWK   UWB-4002  RESTRUCTURED AS PARCEL HUNTER -    *UWB4002 
002600*                             FLOODPLAIN EXCLUSION AND DIRECT-   *
002700*                             MAIL LEAD FEED FOR SOURCING DESK.  *
002800*  08/19/2026 RWK   UWB-4005  ESTIMATED-UNITS DENSITY FACTOR     *UWB4005 
002900*                             REPRICED TO 8.0 PADS PER ACRE.     *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 ON STATUS IS WS-DEBUG-TRACE-ON
003600            OFF STATUS IS WS-DEBUG-TRACE-OFF.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT PHPARCEL ASSIGN TO "PHPARCEL"
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-PHPARCEL-STATUS.
004200     SELECT PHRESULT ASSIGN TO "PHRESULT"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-PHRESULT-STATUS.
004500     SELECT PHLEADS ASSIGN TO "PHLEADS"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-PHLEADS-STATUS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  PHPARCEL
005100     LABEL RECORDS ARE STANDARD
005200     RECORDING MODE IS F.
005300     COPY PHP.PARC01.
005400 FD  PHRESULT
005500     LABEL RECORDS ARE STANDARD
005600     RECORDING MODE IS F.
005700     COPY PHP.RSLT02.
005800 FD  PHLEADS
005900     LABEL RECORDS ARE STANDARD
006000     RECORDING MODE IS F.
006100     COPY PHP.LEAD03.
006200 WORKING-STORAGE SECTION.
006300 01  WS-FILE-STATUSES.
006400     05  WS-PHPARCEL-STATUS         PIC X(2)     VALUE '00'.
006500     05  WS-PHRESULT-STATUS         PIC X(2)     VALUE '00'.
006600     05  WS-PHLEADS-STATUS          PIC X(2)     VALUE '00'.
006700 01  WS-RUN-SWITCHES.
006800     05  WS-MORE-PARCELS-SW         PIC X(1)     VALUE 'Y'.
006900         88  WS-MORE-PARCELS            VALUE 'Y'.
007000     05  WS-CANDIDATE-SW            PIC X(1)     VALUE 'N'.
007100         88  WS-IS-CANDIDATE            VALUE 'Y'.
007200         88  WS-NOT-CANDIDATE            VALUE 'N'.
007300     05  WS-FLOOD-EXCL-SW           PIC X(1)     VALUE 'Y'.
007400         88  WS-FLOOD-EXCL-ON            VALUE 'Y'.
007500*  MUNICIPALITY WHITELIST - IN-MEMORY TABLE, LOADED BY VALUE
007600*  CLAUSE, NOT DRIVEN FROM A CONTROL FILE.  ADD A TERRITORY BY
007700*  ADDING A FILLER ENTRY AND BUMPING THE OCCURS COUNT BELOW.
007800 01  WT-MUNI-ENTRIES.
007900     05  FILLER                     PIC X(20)    VALUE
008000         'BATON ROUGE         '.
008100     05  FILLER                     PIC X(20)    VALUE
008200         'CENTRAL             '.
008300     05  FILLER                     PIC X(20)    VALUE
008400         'ZACHARY             '.
008500     05  FILLER                     PIC X(20)    VALUE
008600         'BAKER               '.
008700 01  WT-MUNI-TABLE REDEFINES WT-MUNI-ENTRIES.
008800     05  WT-MUNI-NAME               PIC X(20)    OCCURS 4 TIMES.
008900*  STANDALONE SUBSCRIPT INTO WT-MUNI-NAME - NOT PART OF ANY
009000*  GROUP ITEM, SO IT STAYS AT THE 77 LEVEL PER SHOP CONVENTION.
009100 77  WS-MUNI-IDX                    PIC 9(1)     COMP.
009200 01  WS-MUNI-FOUND-SW               PIC X(1)     VALUE 'N'.
009300     88  WS-MUNI-IS-WHITELISTED         VALUE 'Y'.
009400 01  WS-CONTROL-TOTALS.
009500     05  WS-PARCELS-READ-CTR        PIC S9(7)    COMP-3 VALUE 0.
009600     05  WS-CANDIDATE-CTR           PIC S9(7)    COMP-3 VALUE 0.
009700     05  WS-PURSUE-CTR              PIC S9(7)    COMP-3 VALUE 0.
009800     05  WS-MONITOR-CTR             PIC S9(7)    COMP-3 VALUE 0.
009900     05  WS-PASS-CTR                PIC S9(7)    COMP-3 VALUE 0.
010000     05  WS-LEADS-CREATED-CTR       PIC S9(7)    COMP-3 VALUE 0.
010100*  LAND-USE MATCH WORK AREA - UPPER-CASED COPY OF THE INPUT
010200*  LAND-USE TEXT SO 'MOBILE HOME' CAN BE FOUND REGARDLESS OF
010300*  HOW THE ASSESSOR'S OFFICE KEYED THE ORIGINAL EXTRACT.
010400 01  WS-LANDUSE-UC                  PIC X(30).
010500*  STANDALONE SCAN POSITION FOR THE SUBSTRING SEARCH BELOW - NOT
010600*  PART OF ANY GROUP ITEM, SO IT STAYS AT THE 77 LEVEL.
010700 77  WS-LANDUSE-SCAN-IDX            PIC 9(2)     COMP.
010800 01  WS-LANDUSE-MATCH-SW            PIC X(1)     VALUE 'N'.
010900     88  WS-LANDUSE-IS-MOBILE-HOME      VALUE 'Y'.
011000 01  WS-CALC-AREA.
011100     05  WS-EST-UNITS               PIC 9(5)     VALUE 0.
011200     05  WS-EST-UNITS-RAW           PIC 9(7)V99.
011300     05  WS-CPU                     PIC 9(3)V99  VALUE 0.
011400     05  WS-DENSITY-SCORE           PIC 9(3)     VALUE 0.
011500     05  WS-COMPLAINT-SCORE         PIC 9(3)     VALUE 0.
011600     05  WS-COMPLAINT-WORK          PIC S9(3)V99.
011700*  DEBUG-TRACE VIEW OF THE CALC AREA - DISPLAYED UNDER UPSI-0
011800*  WHEN THE SOURCING DESK ASKS US TO PROVE OUT A SCORE BY HAND.
011900 01  WS-CALC-AREA-R REDEFINES WS-CALC-AREA.
012000     05  WS-EST-UNITS-X             PIC X(05).
012100     05  WS-EST-UNITS-RAW-X         PIC X(09).
012200     05  FILLER                     PIC X(11).
012300 01  WS-FLOOD-100YR-SW              PIC X(1)     VALUE 'N'.
012400     88  WS-FLOOD-IS-100YR              VALUE 'Y'.
012500 01  WS-REASON-LINE                 PIC X(90).
012600*  HALVES OF THE REASON TEXT - DEBUG TRACE PRINTS THEM ONE PER
012700*  LINE SO A LONG SCORE EXPLANATION DOES NOT RUN OFF THE
012800*  SOURCING DESK'S 80-COLUMN TERMINAL.
012900 01  WS-REASON-LINE-R REDEFINES WS-REASON-LINE.
013000     05  WS-REASON-HALF-1           PIC X(45).
013100     05  WS-REASON-HALF-2           PIC X(45).
013200 01  WS-ED-CPU                      PIC 9(3).9(2).
013300 01  PH-REPORT-LINE                 PIC X(132).
013400 PROCEDURE DIVISION.
013500*
013600*  0000-MAINLINE - OPEN, PROCESS EVERY PARCEL, CLOSE.
013700*
013800 0000-MAINLINE.
013900     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
014000     PERFORM 1000-PROCESS-PARCELS THRU 1000-EXIT
014100         UNTIL NOT WS-MORE-PARCELS.
014200     PERFORM 9000-PRINT-TOTALS THRU 9000-EXIT.
014300     CLOSE PHPARCEL PHRESULT PHLEADS.
014400     STOP RUN.
014500*
014600*  0100-INITIALIZE - OPEN FILES, PRIME THE READ.
014700*
014800 0100-INITIALIZE.
014900     OPEN INPUT PHPARCEL
015000          OUTPUT PHRESULT
015100          OUTPUT PHLEADS.
015200     PERFORM 9900-READ-PARCEL THRU 9900-EXIT.
015300 0100-EXIT.
015400     EXIT.
015500*
015600*  1000-PROCESS-PARCELS - ONE PARCEL PER PASS.
015700*
015800 1000-PROCESS-PARCELS.
015900     ADD 1 TO WS-PARCELS-READ-CTR.
016000     PERFORM 1100-FILTER-PARCEL THRU 1100-EXIT.
016100     IF WS-IS-CANDIDATE
016200         ADD 1 TO WS-CANDIDATE-CTR
016300         PERFORM 1200-CALC-METRICS THRU 1200-EXIT
016400         PERFORM 1300-SCORE-PARCEL THRU 1300-EXIT
016500         PERFORM 1400-WRITE-RESULT THRU 1400-EXIT
016600         IF PHR-REC-PURSUE AND PH-TRACKED-FLAG NOT = 'Y'
016700             PERFORM 1500-WRITE-LEAD THRU 1500-EXIT
016800         END-IF
016900     END-IF.
017000     PERFORM 9900-READ-PARCEL THRU 9900-EXIT.
017100 1000-EXIT.
017200     EXIT.
017300*
017400*  1100-FILTER-PARCEL - LAND USE MUST CONTAIN 'MOBILE HOME' AND
017500*  THE MUNICIPALITY MUST BE ON THE ACQUISITIONS TERRITORY LIST.
017600*
017700 1100-FILTER-PARCEL.
017800     MOVE 'N' TO WS-CANDIDATE-SW.
017900     MOVE PH-LAND-USE TO WS-LANDUSE-UC.
018000     INSPECT WS-LANDUSE-UC CONVERTING
018100         'abcdefghijklmnopqrstuvwxyz'
018200         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018300     MOVE 'N' TO WS-LANDUSE-MATCH-SW.
018400     PERFORM 1110-SCAN-LANDUSE THRU 1110-EXIT
018500         VARYING WS-LANDUSE-SCAN-IDX FROM 1 BY 1
018600         UNTIL WS-LANDUSE-SCAN-IDX > 20
018700            OR WS-LANDUSE-IS-MOBILE-HOME.
018800     IF NOT WS-LANDUSE-IS-MOBILE-HOME
018900         GO TO 1100-EXIT
019000     END-IF.
019100
019200     MOVE 'N' TO WS-MUNI-FOUND-SW.
019300     PERFORM 1120-SCAN-MUNI THRU 1120-EXIT
019400         VARYING WS-MUNI-IDX FROM 1 BY 1
019500         UNTIL WS-MUNI-IDX > 4
019600            OR WS-MUNI-IS-WHITELISTED.
019700     IF NOT WS-MUNI-IS-WHITELISTED
019800         GO TO 1100-EXIT
019900     END-IF.
020000
020100     MOVE 'Y' TO WS-CANDIDATE-SW.
020200 1100-EXIT.
020300     EXIT.
020400*
020500*  1110-SCAN-LANDUSE - LOOKS FOR 'MOBILE HOME' ANYWHERE IN THE
020600*  30-BYTE LAND-USE TEXT, STARTING AT EACH POSSIBLE OFFSET.
020700*
020800 1110-SCAN-LANDUSE.
020900     IF WS-LANDUSE-UC(WS-LANDUSE-SCAN-IDX:11) = 'MOBILE HOME'
021000         MOVE 'Y' TO WS-LANDUSE-MATCH-SW
021100     END-IF.
021200 1110-EXIT.
021300     EXIT.
021400*
021500*  1120-SCAN-MUNI - LOOKS UP PH-MUNICIPALITY IN THE WHITELIST.
021600*
021700 1120-SCAN-MUNI.
021800     IF PH-MUNICIPALITY = WT-MUNI-NAME(WS-MUNI-IDX)
021900         MOVE 'Y' TO WS-MUNI-FOUND-SW
022000     END-IF.
022100 1120-EXIT.
022200     EXIT.
022300*
022400*  1200-CALC-METRICS - ESTIMATED UNITS, COMPLAINTS PER UNIT,
022500*  FLOODPLAIN FLAG.
022600*
022700 1200-CALC-METRICS.
022800     COMPUTE WS-EST-UNITS-RAW = PH-ACREAGE * 8.0.
022900     MOVE WS-EST-UNITS-RAW TO WS-EST-UNITS.
023000
023100     IF WS-EST-UNITS = 0
023200         MOVE PH-COMPLAINTS TO WS-CPU
023300     ELSE
023400         COMPUTE WS-CPU ROUNDED =
023500             PH-COMPLAINTS / WS-EST-UNITS
023600     END-IF.
023700
023800     IF PH-FLOOD-ZONE(1:2) = 'AE'
023900         MOVE 'Y' TO WS-FLOOD-100YR-SW
024000     ELSE
024100         MOVE 'N' TO WS-FLOOD-100YR-SW
024200     END-IF.
024300
024400     IF WS-DEBUG-TRACE-ON
024500         DISPLAY 'TRACE PRCLHNT - UNITS=' WS-EST-UNITS-X
024600             ' RAW=' WS-EST-UNITS-RAW-X
024700     END-IF.
024800 1200-EXIT.
024900     EXIT.
025000*
025100*  1300-SCORE-PARCEL - EVALUATED IN ORDER, FIRST MATCH WINS,
025200*  PER ACQUISITIONS SCORING POLICY.
025300*
025400 1300-SCORE-PARCEL.
025500     EVALUATE TRUE
025600         WHEN WS-EST-UNITS < 20
025700             MOVE 'PASS   ' TO PHR-RECOMMEND
025800             MOVE 0 TO PHR-SCORE
025900         WHEN WS-FLOOD-EXCL-ON AND WS-FLOOD-IS-100YR
026000             MOVE 'PASS   ' TO PHR-RECOMMEND
026100             MOVE 5 TO PHR-SCORE
026200         WHEN WS-CPU > 2.00
026300             MOVE 'MONITOR' TO PHR-RECOMMEND
026400             MOVE 40 TO PHR-SCORE
026500         WHEN OTHER
026600             PERFORM 1310-SCORE-DENSITY THRU 1310-EXIT
026700     END-EVALUATE.
026800
026900     IF WS-FLOOD-IS-100YR
027000         MOVE '100-YEAR' TO PHR-FLOOD-RISK
027100     ELSE
027200         MOVE 'NONE    ' TO PHR-FLOOD-RISK
027300     END-IF.
027400
027500     MOVE WS-CPU TO WS-ED-CPU.
027600     MOVE SPACES TO WS-REASON-LINE.
027700     IF WS-FLOOD-IS-100YR
027800         STRING PHR-RECOMMEND ': ' WS-EST-UNITS
027900             ' UNIT POTENTIAL, ' WS-ED-CPU
028000             ' COMPLAINTS/UNIT, FLOODPLAIN=YES, SCORE='
028100             PHR-SCORE DELIMITED BY SIZE INTO WS-REASON-LINE
028200     ELSE
028300         STRING PHR-RECOMMEND ': ' WS-EST-UNITS
028400             ' UNIT POTENTIAL, ' WS-ED-CPU
028500             ' COMPLAINTS/UNIT, FLOODPLAIN=NO, SCORE='
028600             PHR-SCORE DELIMITED BY SIZE INTO WS-REASON-LINE
028700     END-IF.
028800
028900     IF WS-DEBUG-TRACE-ON
029000         DISPLAY 'TRACE PRCLHNT - ' WS-REASON-HALF-1
029100         DISPLAY 'TRACE PRCLHNT - ' WS-REASON-HALF-2
029200     END-IF.
029300 1300-EXIT.
029400     EXIT.
029500*
029600*  1310-SCORE-DENSITY - DENSITY + COMPLAINT SCORE, CAPPED AT
029700*  100.  70 OR ABOVE PURSUES, ELSE MONITOR.
029800*
029900 1310-SCORE-DENSITY.
030000     COMPUTE WS-DENSITY-SCORE = WS-EST-UNITS * 2.
030100     IF WS-DENSITY-SCORE > 60
030200         MOVE 60 TO WS-DENSITY-SCORE
030300     END-IF.
030400
030500     COMPUTE WS-COMPLAINT-WORK = (2.00 - WS-CPU) * 20.
030600     IF WS-COMPLAINT-WORK < 30
030700         MOVE 30 TO WS-COMPLAINT-SCORE
030800     ELSE
030900         MOVE WS-COMPLAINT-WORK TO WS-COMPLAINT-SCORE
031000     END-IF.
031100
031200     COMPUTE PHR-SCORE = WS-DENSITY-SCORE + WS-COMPLAINT-SCORE.
031300     IF PHR-SCORE > 100
031400         MOVE 100 TO PHR-SCORE
031500     END-IF.
031600
031700     IF PHR-SCORE >= 70
031800         MOVE 'PURSUE ' TO PHR-RECOMMEND
031900     ELSE
032000         MOVE 'MONITOR' TO PHR-RECOMMEND
032100     END-IF.
032200 1310-EXIT.
032300     EXIT.
032400*
032500*  1400-WRITE-RESULT - BUILDS AND WRITES PH-RESULT-REC, PRINTS
032600*  THE REASONING LINE.
032700*
032800 1400-WRITE-RESULT.
032900     MOVE PH-PARCEL-UID   TO PHR-PARCEL-UID.
033000     MOVE PH-PARCEL-ID    TO PHR-PARCEL-ID.
033100     MOVE PH-SITE-ADDR    TO PHR-SITE-ADDR.
033200     MOVE PH-MUNICIPALITY TO PHR-MUNICIPALITY.
033300     MOVE PH-ACREAGE      TO PHR-ACREAGE.
033400     MOVE WS-EST-UNITS    TO PHR-EST-UNITS.
033500     MOVE PH-COMPLAINTS   TO PHR-COMPLAINTS.
033600     MOVE WS-CPU          TO PHR-CPU.
033700     WRITE PH-RESULT-REC.
033800
033900     EVALUATE TRUE
034000         WHEN PHR-REC-PURSUE
034100             ADD 1 TO WS-PURSUE-CTR
034200         WHEN PHR-REC-MONITOR
034300             ADD 1 TO WS-MONITOR-CTR
034400         WHEN PHR-REC-PASS
034500             ADD 1 TO WS-PASS-CTR
034600     END-EVALUATE.
034700
034800     MOVE SPACES TO PH-REPORT-LINE.
034900     STRING '  ' WS-REASON-LINE
035000         DELIMITED BY SIZE INTO PH-REPORT-LINE.
035100     DISPLAY PH-REPORT-LINE.
035200 1400-EXIT.
035300     EXIT.
035400*
035500*  1500-WRITE-LEAD - PURSUE PARCELS NOT ALREADY TRACKED GET A
035600*  DIRECT-MAIL LEAD FOR THE SOURCING DESK.
035700*
035800 1500-WRITE-LEAD.
035900     MOVE PH-PARCEL-UID TO LD-PARCEL-UID.
036000     IF PH-SITE-ADDR NOT = SPACES
036100         MOVE PH-SITE-ADDR TO LD-PARK-NAME
036200     ELSE
036300         IF PH-PARCEL-ID NOT = SPACES
036400             MOVE PH-PARCEL-ID TO LD-PARK-NAME
036500         ELSE
036600             MOVE 'UNKNOWN' TO LD-PARK-NAME
036700         END-IF
036800     END-IF.
036900     SET LD-SOURCE-DIRECT-MAIL TO TRUE.
037000     SET LD-STAGE-SOURCED TO TRUE.
037100     STRING 'PARCEL HUNTER SCORE ' PHR-SCORE
037200         DELIMITED BY SIZE INTO LD-NOTES.
037300     WRITE PH-LEAD-REC.
037400     ADD 1 TO WS-LEADS-CREATED-CTR.
037500 1500-EXIT.
037600     EXIT.
037700*
037800*  9000-PRINT-TOTALS - RUN CONTROL TOTALS AND STATUS LINE.
037900*
038000 9000-PRINT-TOTALS.
038100     DISPLAY 'PARCEL HUNTER RUN TOTALS'.
038200     DISPLAY '  PARCELS READ       ' WS-PARCELS-READ-CTR.
038300     DISPLAY '  CANDIDATES         ' WS-CANDIDATE-CTR.
038400     DISPLAY '  PURSUE             ' WS-PURSUE-CTR.
038500     DISPLAY '  MONITOR            ' WS-MONITOR-CTR.
038600     DISPLAY '  PASS               ' WS-PASS-CTR.
038700     DISPLAY '  LEADS CREATED      ' WS-LEADS-CREATED-CTR.
038800     DISPLAY 'PARCEL HUNTER RUN STATUS - COMPLETED'.
038900 9000-EXIT.
039000     EXIT.
039100*
039200*  9900-READ-PARCEL - READS THE NEXT PARCEL, SETS THE EOF SWITCH.
039300*
039400 9900-READ-PARCEL.
039500     READ PHPARCEL
039600         AT END
039700             MOVE 'N' TO WS-MORE-PARCELS-SW
039800     END-READ.
039900 9900-EXIT.
040000     EXIT.
