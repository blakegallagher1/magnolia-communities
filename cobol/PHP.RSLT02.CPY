000100*****************************************************************
000200*  PHP.RSLT02  --  PARCEL HUNTER RESULT RECORD, ONE PER PARCEL *
000300*  EVALUATED.  WRITTEN BY PRCLHNT ON PHRESULT.  140 CHARACTERS.*
000400*-----------------------------------------------------------  *
000500*  DATE     PGMR  TKT       DESCRIPTION                        *
000600*  08/14/2026 RWK  UWB-4002  ORIGINAL LAYOUT.                  *
000700*  08/23/2026 LMT  UWB-4011  SITE ADDRESS NARROWED TO HOLD THE *
000800*                            RESULT FEED TO ITS ALLOTTED 140   *
000900*                            CHARACTERS.                       *
001000*****************************************************************
001100 01  PH-RESULT-REC.
001200     05  PHR-PARCEL-UID                PIC X(32).
001300     05  PHR-PARCEL-ID                 PIC X(15).
001400     05  PHR-SITE-ADDR                 PIC X(32).
001500     05  PHR-MUNICIPALITY              PIC X(20).
001600     05  PHR-ACREAGE                   PIC 9(5)V99.
001700     05  PHR-EST-UNITS                 PIC 9(5).
001800     05  PHR-COMPLAINTS                PIC 9(5).
001900     05  PHR-CPU                       PIC 9(3)V99.
002000     05  PHR-FLOOD-RISK                PIC X(8).
002100         88  PHR-FLOOD-100YR               VALUE '100-YEAR'.
002200         88  PHR-FLOOD-NONE                VALUE 'NONE    '.
002300     05  PHR-RECOMMEND                 PIC X(7).
002400         88  PHR-REC-PURSUE                VALUE 'PURSUE '.
002500         88  PHR-REC-MONITOR               VALUE 'MONITOR'.
002600         88  PHR-REC-PASS                  VALUE 'PASS   '.
002700     05  PHR-SCORE                     PIC 9(3).
002800     05  FILLER                        PIC X(01).
