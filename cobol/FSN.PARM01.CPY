000100*****************************************************************
000200*  FSN.PARM01  --  FINSCRN CALL PARAMETER BLOCK.  COPIED INTO  *
000300*  FINSCRN'S LINKAGE SECTION AND INTO EVERY CALLER'S WORKING-  *
000400*  STORAGE SO THE CALL USING LIST STAYS IN STEP.  ONE FUNCTION *
000500*  CODE SELECTS WHICH OF THE FIVE REDEFINED VIEWS APPLIES.     *
000600*-----------------------------------------------------------  *
000700*  DATE     PGMR  TKT       DESCRIPTION                        *
000800*  08/14/2026 RWK  UWB-4001  ORIGINAL PARM BLOCK.               *
000900*****************************************************************
001000 01  FINSCRN-PARMS-AREA.
001100     05  LS-FUNCTION-CD             PIC X(1).
001200         88  LS-FUNC-SCENARIO           VALUE 'S'.
001300         88  LS-FUNC-DEBT-SVC           VALUE 'D'.
001400         88  LS-FUNC-REM-BAL            VALUE 'R'.
001500         88  LS-FUNC-BUYBOX             VALUE 'X'.
001600         88  LS-FUNC-QUICK-SCRN         VALUE 'Q'.
001700     05  LS-RETURN-CD               PIC X(1).
001800         88  LS-RETURN-OK                VALUE '0'.
001900         88  LS-RETURN-BAD-FUNC          VALUE '9'.
002000     05  LS-SCENARIO-AREA.
002100         10  LS-SC-GROSS-RENT       PIC S9(11)V99.
002200         10  LS-SC-VACANCY          PIC S9(11)V99.
002300         10  LS-SC-OTHER-INC        PIC S9(11)V99.
002400         10  LS-SC-OPEX             PIC S9(11)V99.
002500         10  LS-SC-DEBT-SVC         PIC S9(11)V99.
002600         10  LS-SC-RESERVES         PIC S9(11)V99.
002700         10  LS-SC-CAPEX            PIC S9(11)V99.
002800         10  LS-SC-PRICE            PIC S9(11)V99.
002900         10  LS-SC-LOAN             PIC S9(11)V99.
003000         10  LS-SC-EQUITY           PIC S9(11)V99.
003100         10  LS-SC-EGI              PIC S9(11)V99.
003200         10  LS-SC-NOI              PIC S9(11)V99.
003300         10  LS-SC-NCF              PIC S9(11)V99.
003400         10  LS-SC-CAP-RATE         PIC S9V9(5).
003500         10  LS-SC-DSCR             PIC S9(3)V99.
003600         10  LS-SC-DEBT-YIELD       PIC S9V9(5).
003700         10  LS-SC-COC              PIC S9V9(5).
003800         10  LS-SC-BREAKEVEN        PIC 9V9(5).
003900         10  LS-SC-OPEX-RATIO       PIC 9V9(5).
004000     05  LS-DEBTSVC-AREA REDEFINES LS-SCENARIO-AREA.
004100         10  LS-DS-LOAN-AMT         PIC S9(11)V99.
004200         10  LS-DS-INT-RATE         PIC V9(5).
004300         10  LS-DS-AMORT-YEARS      PIC 9(2).
004400         10  LS-DS-MONTHLY-PMT      PIC S9(9)V99.
004500         10  LS-DS-ANNUAL-DEBT-SVC  PIC S9(11)V99.
004600         10  FILLER                 PIC X(160).
004700     05  LS-REMBAL-AREA REDEFINES LS-SCENARIO-AREA.
004800         10  LS-RB-LOAN-AMT         PIC S9(11)V99.
004900         10  LS-RB-INT-RATE         PIC V9(5).
005000         10  LS-RB-MONTHLY-PMT      PIC S9(9)V99.
005100         10  LS-RB-PERIODS-K        PIC 9(4).
005200         10  LS-RB-BALANCE          PIC S9(11)V99.
005300         10  FILLER                 PIC X(159).
005400     05  LS-BUYBOX-AREA REDEFINES LS-SCENARIO-AREA.
005500         10  LS-BB-DSCR             PIC S9(3)V99.
005600         10  LS-BB-DEBT-YIELD       PIC S9V9(5).
005700         10  LS-BB-CAP-RATE         PIC S9V9(5).
005800         10  LS-BB-PRICE            PIC S9(11)V99.
005900         10  LS-BB-UNITS            PIC 9(5).
006000         10  LS-BB-PRICE-PER-PAD    PIC S9(9)V99.
006100         10  LS-BB-PASS-CT          PIC 9(1).
006200         10  LS-BB-FAIL-CT          PIC 9(1).
006300         10  LS-BB-RESULT           PIC X(4).
006400             88  LS-BB-RESULT-PASS      VALUE 'PASS'.
006500             88  LS-BB-RESULT-FAIL      VALUE 'FAIL'.
006600         10  FILLER                 PIC X(152).
006700     05  LS-QUICKSCRN-AREA REDEFINES LS-SCENARIO-AREA.
006800         10  LS-QS-UNITS            PIC 9(5).
006900         10  LS-QS-RENT             PIC 9(5)V99.
007000         10  LS-QS-OCC              PIC 9V9(5).
007100         10  LS-QS-OPEX             PIC S9(11)V99.
007200         10  LS-QS-PRICE            PIC S9(11)V99.
007300         10  LS-QS-LTV              PIC V9(5).
007400         10  LS-QS-LOAN-IN          PIC S9(11)V99.
007500         10  LS-QS-RATE             PIC V9(5).
007600         10  LS-QS-TERM-YEARS       PIC 9(2).
007700         10  LS-QS-GROSS            PIC S9(11)V99.
007800         10  LS-QS-VAC-LOSS         PIC S9(11)V99.
007900         10  LS-QS-EGI              PIC S9(11)V99.
008000         10  LS-QS-NOI              PIC S9(11)V99.
008100         10  LS-QS-DEBT-SVC         PIC S9(11)V99.
008200         10  LS-QS-CASH-FLOW        PIC S9(11)V99.
008300         10  LS-QS-VALUE-PER-PAD    PIC S9(9)V99.
008400         10  FILLER                 PIC X(46).
