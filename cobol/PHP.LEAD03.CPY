000100*****************************************************************
000200*  PHP.LEAD03  --  SOURCING LEAD RECORD, WRITTEN FOR EACH      *
000300*  PURSUE PARCEL NOT YET TRACKED.  ON PHLEADS.  130 CHARACTERS.*
000400*-----------------------------------------------------------  *
000500*  DATE     PGMR  TKT       DESCRIPTION                        *
000600*  08/14/2026 RWK  UWB-4002  ORIGINAL LAYOUT.                  *
000700*****************************************************************
000800 01  PH-LEAD-REC.
000900     05  LD-PARCEL-UID                 PIC X(32).
001000     05  LD-PARK-NAME                  PIC X(40).
001100     05  LD-SOURCE                     PIC X(12).
001200         88  LD-SOURCE-DIRECT-MAIL         VALUE 'DIRECT-MAIL '.
001300     05  LD-STAGE                      PIC X(10).
001400         88  LD-STAGE-SOURCED              VALUE 'SOURCED   '.
001500     05  LD-NOTES                      PIC X(30).
001600     05  FILLER                        PIC X(06).
