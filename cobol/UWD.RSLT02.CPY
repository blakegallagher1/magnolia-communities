000100*****************************************************************
000200*  UWD.RSLT02  --  UNDERWRITING OUTPUT SUMMARY, ONE PER DEAL.  *
000300*  WRITTEN BY UNDRWRT ON UWRESULT.  FIXED-COLUMN, 140 CH.      *
000400*-----------------------------------------------------------  *
000500*  DATE     PGMR  TKT       DESCRIPTION                        *
000600*  03/12/1987 RWK  ORIG-114  ORIGINAL LAYOUT - SCREEN SUMMARY. *
000700*  08/14/2026 RWK  UWB-4001  RESTRUCTURED FOR AUTOPILOT OUTPUT.*
000800*****************************************************************
000900 01  UW-RESULT-REC.
001000     05  UWR-DEAL-ID                   PIC X(12).
001100     05  UWR-EGI                       PIC S9(11)V99.
001200     05  UWR-NOI                       PIC S9(11)V99.
001300     05  UWR-ADS                       PIC S9(11)V99.
001400     05  UWR-NCF                       PIC S9(11)V99.
001500     05  UWR-CAP-RATE                  PIC S9V9(5).
001600     05  UWR-DSCR                      PIC S9(3)V99.
001700     05  UWR-DEBT-YIELD                PIC S9V9(5).
001800     05  UWR-COC                       PIC S9V9(5).
001900     05  UWR-BREAKEVEN                 PIC 9V9(5).
002000     05  UWR-IRR                       PIC S9V9(5).
002100     05  UWR-EQ-MULT                   PIC S9(3)V99.
002200     05  UWR-EXIT-VALUE                PIC S9(11)V99.
002300     05  UWR-VERDICT                   PIC X(6).
002400         88  UWR-VERDICT-GREEN             VALUE 'GREEN '.
002500         88  UWR-VERDICT-YELLOW            VALUE 'YELLOW'.
002600         88  UWR-VERDICT-RED               VALUE 'RED   '.
002700     05  UWR-BUYBOX                    PIC X(4).
002800         88  UWR-BUYBOX-PASS               VALUE 'PASS'.
002900         88  UWR-BUYBOX-FAIL               VALUE 'FAIL'.
003000     05  FILLER                        PIC X(13).
