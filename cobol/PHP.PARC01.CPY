000100*****************************************************************
000200*  PHP.PARC01  --  PARCEL HUNTER INPUT RECORD, ONE PER PARCEL. *
000300*  READ BY PRCLHNT ON PHPARCEL.  FIXED-COLUMN, 180 CHARACTERS. *
000400*  COMPLAINT AND FLOOD-ZONE FIELDS ARRIVE PRE-JOINED FROM THE  *
000500*  311 EXTRACT AND THE PARISH GIS EXTRACT - NO JOIN IS DONE    *
000600*  IN THIS BATCH.                                              *
000700*-----------------------------------------------------------  *
000800*  DATE     PGMR  TKT       DESCRIPTION                        *
000900*  11/02/1988 RWK  ORIG-166  ORIGINAL LAYOUT - TAX ROLL EXTRACT.*
001000*  08/14/2026 RWK  UWB-4002  RESTRUCTURED FOR PARCEL HUNTER.   *
001100*  08/23/2026 LMT  UWB-4011  OWNER NAME NARROWED TO HOLD THE   *
001200*                            FEED TO ITS ALLOTTED 180 CHARS.   *
001300*****************************************************************
001400 01  PH-PARCEL-REC.
001500     05  PH-PARCEL-UID                 PIC X(32).
001600     05  PH-PARCEL-ID                  PIC X(15).
001700     05  PH-SITE-ADDR                  PIC X(40).
001800     05  PH-OWNER-NAME                 PIC X(25).
001900     05  PH-MUNICIPALITY               PIC X(20).
002000     05  PH-LAND-USE                   PIC X(30).
002100     05  PH-ACREAGE                    PIC 9(5)V99.
002200     05  PH-COMPLAINTS                 PIC 9(5).
002300     05  PH-FLOOD-ZONE                 PIC X(4).
002400     05  PH-TRACKED-FLAG               PIC X(1).
002500         88  PH-TRACKED-YES                VALUE 'Y'.
002600         88  PH-TRACKED-NO                 VALUE 'N'.
002700     05  FILLER                        PIC X(01).
