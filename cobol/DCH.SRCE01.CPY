000100*****************************************************************
000200*  DCH.SRCE01  --  DATA-CATALOG SOURCE REGISTRATION RECORD,    *
000300*  ONE PER INGEST SOURCE.  READ BY DATAHLTH ON DCSOURCE.       *
000400*  55 CHARACTERS.                                              *
000500*-----------------------------------------------------------  *
000600*  DATE     PGMR  TKT       DESCRIPTION                        *
000700*  08/14/2026 RWK  UWB-4003  ORIGINAL LAYOUT.                  *
000800*****************************************************************
000900 01  DC-SOURCE-REC.
001000     05  DC-SOURCE-NAME                PIC X(30).
001100     05  DC-CONSEC-FAILS               PIC 9(3).
001200     05  DC-ROW-COUNT                  PIC 9(9).
001300     05  DC-LAST-INGEST                PIC X(10).
001400     05  FILLER                        PIC X(03).
