000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. UNDRWRT.
000300 AUTHOR. R. KIBLINGER.
000400 INSTALLATION. INVESTMENT SYSTEMS - ACQUISITIONS GROUP.
000500 DATE-WRITTEN. 03/12/1987.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - ACQUISITIONS UNDERWRITING DATA.
000800*****************************************************************
000900*  UNDRWRT  --  UNDERWRITING AUTOPILOT.  MAIN NIGHTLY DRIVER    *
001000*  FOR DEALS UNDER CONTRACT.  READS UWDEALS, VALIDATES AND      *
001100*  NORMALIZES EACH DEAL, CALLS FINSCRN FOR BASE-CASE METRICS,   *
001200*  RUNS FOUR NAMED STRESS TESTS, PROJECTS CASH FLOW THROUGH THE *
001300*  EXIT YEAR WITH AMORTIZATION AND EXIT VALUE, SOLVES IRR AND   *
001400*  EQUITY MULTIPLE, CLASSIFIES A VERDICT AND A BUY BOX RESULT,  *
001500*  AND WRITES UWRESULT PLUS THE UNDERWRITING REPORT.            *
001600*-----------------------------------------------------------   *
001700*  CHANGE LOG                                                   *
001800*  DATE       PGMR  TICKET    DESCRIPTION                       *
001900*  03/12/1987 RWK   ORIG-114  ORIGINAL PROGRAM - PARK DEAL PAD   *ORIG114 
002000*                             RENT ROLL CASH FLOW SCREEN.       *
002100*  11/02/1988 RWK   ORIG-166  ADDED LOAN AMORTIZATION AND DEBT   *ORIG166 
002200*                             SERVICE COVERAGE TO THE SCREEN.  *
002300*  06/19/1991 DHT   ORIG-241  ADDED MULTI-YEAR PROJECTION AND   * ORIG241 
002400*                             DISCOUNTED YIELD (IRR) ANALYSIS.  *
002500*  02/08/1994 DHT   ORIG-303  ADDED BUY BOX SCREEN PER LENDING  * ORIG303 
002600*                             COMMITTEE ACQUISITION CRITERIA.   *
002700*  09/14/1998 LMT   Y2K-011   YEAR 2000 REVIEW - EXPANDED ALL   * Y2K011  
002800*                             2-DIGIT YEAR FIELDS TO 4 DIGITS.  *
002900*  01/22/2001 LMT   ORIG-388  REPRICED BUY BOX THRESHOLDS PER   * ORIG388 
003000*                             REVISED LENDING COMMITTEE POLICY. *
003100*  08/14/2026 RWK   UWB-4001  RESTRUCTURED AS THE UNDERWRITING  * UWB4001 
003200*                             AUTOPILOT - CALLS FINSCRN FOR ALL *
003300*                             SCENARIO MATH, ADDS FOUR NAMED    *
003400*                             STRESS TESTS AND A GREEN/YELLOW/  *
003500*                             RED VERDICT CLASSIFICATION.       *
003600*  08/17/2026 RWK   UWB-4002  ADDED HIGHLIGHTS/RISKS NARRATIVE  * UWB4002 
003700*                             LINES TO THE UNDERWRITING REPORT. *
003800*  08/22/2026 LMT   UWB-4010  IRR NOW SOLVED BY BISECTION - OLD * UWB4010 
003900*                             CLOSED-FORM ROUTINE COULD NOT     *
004000*                             HANDLE A NEGATIVE FIRST-YEAR NCF. *
004100*  08/28/2026 LMT   UWB-4015  DEAL BLOCK NOW PRINTS PRICE, LOAN,* UWB4015 
004200*                             EQUITY, LTV, OPEX, ADS, NCF, DEBT *
004300*                             YIELD, COC, BREAKEVEN OCCUPANCY   *
004400*                             AND OCCUPANCY.  PROJECTION LINE   *
004500*                             NOW PRINTS OCCUPANCY, EGI, NOI,   *
004600*                             DEBT SERVICE AND ENDING BALANCE,  *
004700*                             AND THE EXIT LINES NOW SHOW SALE  *
004800*                             PROCEEDS, IRR AND EQUITY MULTIPLE.*
004900*                             BUY BOX LINE NOW SHOWS THE PASS/  *
005000*                             FAIL CHECK COUNT.                *
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT UWDEALS  ASSIGN TO UWDEALS
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-UWDEALS-STATUS.
006100     SELECT UWRESULT ASSIGN TO UWRESULT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-UWRESULT-STATUS.
006400     SELECT UWREPORT ASSIGN TO UWREPORT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-UWREPORT-STATUS.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  UWDEALS
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200     COPY UWD.DEAL01.
007300 FD  UWRESULT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600     COPY UWD.RSLT02.
007700 FD  UWREPORT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD.
008000 01  UW-REPORT-LINE                       PIC X(132).
008100 WORKING-STORAGE SECTION.
008200 01  WS-FILE-STATUSES.
008300     05  WS-UWDEALS-STATUS          PIC X(2)     VALUE SPACES.
008400         88  WS-UWDEALS-OK               VALUE '00'.
008500         88  WS-UWDEALS-EOF               VALUE '10'.
008600     05  WS-UWRESULT-STATUS         PIC X(2)     VALUE SPACES.
008700     05  WS-UWREPORT-STATUS         PIC X(2)     VALUE SPACES.
008800 01  WS-RUN-SWITCHES.
008900     05  WS-MORE-DEALS-SW           PIC X(1)     VALUE 'Y'.
009000         88  WS-MORE-DEALS               VALUE 'Y'.
009100     05  WS-DEAL-VALID-SW           PIC X(1)     VALUE 'Y'.
009200         88  WS-DEAL-IS-VALID            VALUE 'Y'.
009300         88  WS-DEAL-IS-INVALID          VALUE 'N'.
009400     05  WS-IRR-REQUIRED-SW         PIC X(1)     VALUE 'Y'.
009500         88  WS-IRR-IS-REQUIRED          VALUE 'Y'.
009600         88  WS-IRR-NOT-REQUIRED         VALUE 'N'.
009700     05  WS-IRR-CONVERGED-SW        PIC X(1)     VALUE 'N'.
009800         88  WS-IRR-CONVERGED            VALUE 'Y'.
009900 01  WS-RUN-DATE-AREA.
010000     05  WS-RUN-DATE                PIC 9(8).
010100     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010200         10  WS-RUN-YYYY            PIC 9(4).
010300         10  WS-RUN-MM              PIC 9(2).
010400         10  WS-RUN-DD              PIC 9(2).
010500 01  WS-CONTROL-TOTALS.
010600     05  WS-DEALS-READ-CTR          PIC S9(5)  COMP-3 VALUE 0.
010700     05  WS-DEALS-REJECT-CTR        PIC S9(5)  COMP-3 VALUE 0.
010800     05  WS-VERDICT-GREEN-CTR       PIC S9(5)  COMP-3 VALUE 0.
010900     05  WS-VERDICT-YELLOW-CTR      PIC S9(5)  COMP-3 VALUE 0.
011000     05  WS-VERDICT-RED-CTR         PIC S9(5)  COMP-3 VALUE 0.
011100     05  WS-BUYBOX-PASS-CTR         PIC S9(5)  COMP-3 VALUE 0.
011200 01  WS-DEAL-ERROR-AREA.
011300     05  WS-ERROR-TEXT              PIC X(60)  VALUE SPACES.
011400*  NORMALIZED DEAL WORK AREA - HOLDS DERIVED VALUES THAT ARE
011500*  NOT PART OF THE INPUT RECORD (VACANCY RATE, TOTAL VACANCY,
011600*  EQUITY, THE RESOLVED LOAN AMOUNT, STABILIZED OCCUPANCY).
011700 01  WS-NORM-DEAL-AREA.
011800     05  WS-N-LOAN-AMT              PIC S9(11)V99  VALUE 0.
011900     05  WS-N-EQUITY                PIC S9(11)V99  VALUE 0.
012000     05  WS-N-TOTAL-VACANCY         PIC S9(11)V99  VALUE 0.
012100     05  WS-N-VACANCY-RATE          PIC S9V9(5)    VALUE 0.
012200     05  WS-N-OCCUPANCY             PIC S9V9(5)    VALUE 0.
012300     05  WS-N-STAB-OCCUPANCY        PIC S9V9(5)    VALUE 0.
012400     05  WS-N-DOWNSIDE-OCC          PIC S9V9(5)    VALUE 0.
012500     05  WS-N-EGI                   PIC S9(11)V99  VALUE 0.
012600     05  WS-N-OPEX                  PIC S9(11)V99  VALUE 0.
012700     05  WS-N-ANNUAL-DEBT-SVC       PIC S9(11)V99  VALUE 0.
012800*  BASE-CASE AND STRESS-SCENARIO METRIC SNAPSHOTS.  EACH
012900*  SNAPSHOT HOLDS ONLY THE METRICS THE VERDICT/REPORT NEED.
013000 01  WS-BASE-METRICS.
013100     05  WS-BASE-EGI                PIC S9(11)V99  VALUE 0.
013200     05  WS-BASE-NOI                PIC S9(11)V99  VALUE 0.
013300     05  WS-BASE-NCF                PIC S9(11)V99  VALUE 0.
013400     05  WS-BASE-CAP-RATE           PIC S9V9(5)    VALUE 0.
013500     05  WS-BASE-DSCR               PIC S9(3)V99   VALUE 0.
013600     05  WS-BASE-DEBT-YIELD         PIC S9V9(5)    VALUE 0.
013700     05  WS-BASE-COC                PIC S9V9(5)    VALUE 0.
013800     05  WS-BASE-BREAKEVEN          PIC 9V9(5)     VALUE 0.
013900     05  WS-BASE-OPEX-RATIO         PIC 9V9(5)     VALUE 0.
014000 01  WS-STRESS-METRICS.
014100     05  WS-STRESS-DSCR             PIC S9(3)V99   VALUE 0.
014200     05  WS-STRESS-COC              PIC S9V9(5)    VALUE 0.
014300     05  WS-STRESS-VERDICT          PIC X(6)       VALUE SPACES.
014400 01  WS-STRESS-LABELS.
014500     05  FILLER                     PIC X(24)
014600         VALUE 'DOWNSIDE OCC/EXP SHOCK  '.
014700     05  FILLER                     PIC X(24)
014800         VALUE 'UPSIDE RENT GROWTH      '.
014900     05  FILLER                     PIC X(24)
015000         VALUE 'INTEREST RATE SHOCK     '.
015100     05  FILLER                     PIC X(24)
015200         VALUE 'MAJOR CAPEX HIT         '.
015300 01  WS-STRESS-LABEL-TABLE REDEFINES WS-STRESS-LABELS.
015400     05  WS-STRESS-LABEL OCCURS 4 TIMES
015500                                    PIC X(24).
015600*  STANDALONE SUBSCRIPT INTO WS-STRESS-LABEL - NOT PART OF ANY
015700*  GROUP ITEM, SO IT STAYS AT THE 77 LEVEL PER SHOP CONVENTION.
015800 77  WS-STRESS-IDX                 PIC 9(1)  COMP  VALUE 0.
015900*  PROJECTION WORK AREA - ONE ENTRY PER YEAR OF THE HOLD, YEAR
016000*  ZERO HOLDS THE INITIAL EQUITY OUTLAY AS A NEGATIVE CASH FLOW.
016100 01  WS-PROJECTION-TABLE.
016200     05  WS-PROJ-YEAR OCCURS 40 TIMES
016300                          INDEXED BY WS-PROJ-IDX.
016400         10  WS-PROJ-NCF            PIC S9(11)V99  VALUE 0.
016500         10  WS-PROJ-LOAN-BAL       PIC S9(11)V99  VALUE 0.
016600 01  WS-PROJ-WORK-AREA.
016700     05  WS-PROJ-YEAR-CTR           PIC 9(2)   COMP  VALUE 0.
016800     05  WS-PROJ-RAMP-YEARS         PIC 9(2)   COMP  VALUE 0.
016900     05  WS-PROJ-OCCUPANCY          PIC S9V9(5)       VALUE 0.
017000     05  WS-PROJ-GROSS-RENT         PIC S9(11)V99     VALUE 0.
017100     05  WS-PROJ-OTHER-INC          PIC S9(11)V99     VALUE 0.
017200     05  WS-PROJ-VACANCY            PIC S9(11)V99     VALUE 0.
017300     05  WS-PROJ-EGI                PIC S9(11)V99     VALUE 0.
017400     05  WS-PROJ-EXPENSES           PIC S9(11)V99     VALUE 0.
017500     05  WS-PROJ-NOI                PIC S9(11)V99     VALUE 0.
017600     05  WS-PROJ-EXIT-VALUE         PIC S9(11)V99     VALUE 0.
017700     05  WS-PROJ-EXIT-PROCEEDS      PIC S9(11)V99     VALUE 0.
017800     05  WS-PROJ-GROWTH-FACTOR      PIC S9(5)V9(9) COMP-3
017900                                                        VALUE 0.
018000     05  WS-PROJ-NCF-SUM            PIC S9(11)V99     VALUE 0.
018100*  IRR SOLVED BY BISECTION ON THE PROJECTION-TABLE CASH FLOW
018200*  VECTOR.  60 ITERATIONS OF A [-0.99000, 3.00000] BRACKET
018300*  RESOLVE THE RATE TO 5 DECIMALS WELL WITHIN THE ITERATION CAP.
018400 01  WS-IRR-WORK-AREA.
018500     05  WS-IRR-ITER-CTR            PIC 9(3)   COMP  VALUE 0.
018600     05  WS-IRR-LOW-RATE            PIC S9V9(5)       VALUE 0.
018700     05  WS-IRR-HIGH-RATE           PIC S9V9(5)       VALUE 0.
018800     05  WS-IRR-MID-RATE            PIC S9V9(5)       VALUE 0.
018900     05  WS-IRR-NPV-LOW             PIC S9(11)V9(5) COMP-3
019000                                                        VALUE 0.
019100     05  WS-IRR-NPV-MID             PIC S9(11)V9(5) COMP-3
019200                                                        VALUE 0.
019300     05  WS-IRR-DISCOUNT-FACTOR     PIC S9(5)V9(9) COMP-3
019400                                                        VALUE 0.
019500     05  WS-IRR-RESULT              PIC S9V9(5)       VALUE 0.
019600 01  WS-EQUITY-MULTIPLE             PIC S9(3)V99       VALUE 0.
019700 01  WS-EXIT-VALUE-SAVE             PIC S9(11)V99      VALUE 0.
019800 01  WS-VERDICT                     PIC X(6)      VALUE SPACES.
019900     88  WS-VERDICT-GREEN               VALUE 'GREEN '.
020000     88  WS-VERDICT-YELLOW              VALUE 'YELLOW'.
020100     88  WS-VERDICT-RED                 VALUE 'RED   '.
020200 01  WS-HIGHLIGHT-LINES.
020300     05  WS-HIGHLIGHT-1             PIC X(60)  VALUE SPACES.
020400     05  WS-HIGHLIGHT-2             PIC X(60)  VALUE SPACES.
020500     05  WS-HIGHLIGHT-3             PIC X(60)  VALUE SPACES.
020600     05  WS-HIGHLIGHT-CTR           PIC 9(1)   COMP VALUE 0.
020700 01  WS-RISK-LINES.
020800     05  WS-RISK-1                  PIC X(60)  VALUE SPACES.
020900     05  WS-RISK-2                  PIC X(60)  VALUE SPACES.
021000     05  WS-RISK-3                  PIC X(60)  VALUE SPACES.
021100     05  WS-RISK-4                  PIC X(60)  VALUE SPACES.
021200     05  WS-RISK-CTR                PIC 9(1)   COMP VALUE 0.
021300*  QUICK-SCREEN RESULT - DISPLAYED ON THE REPORT AHEAD OF THE
021400*  FULL UNDERWRITING, NOT CARRIED ON UW-RESULT-REC.
021500 01  WS-QUICK-SCREEN-LINE.
021600     05  WS-QS-CASH-FLOW-DISP       PIC -9(9).99.
021700     05  WS-QS-VPP-DISP             PIC -9(7).99.
021800 01  WS-EDIT-FIELDS.
021900     05  WS-ED-MONEY-11             PIC -9(9).99.
022000     05  WS-ED-MONEY-13             PIC -9(11).99.
022100     05  WS-ED-RATE-5               PIC -9.99999.
022200     05  WS-ED-RATIO-5              PIC 9.99999.
022300     05  WS-ED-DSCR                 PIC -9(3).99.
022400*  DISPLAY-USAGE ECHOES OF THE PACKED/BINARY CONTROL TOTALS -
022500*  STRING WILL NOT TAKE A COMP-3 OR COMP FIELD AS A SENDING
022600*  OPERAND, SO EACH COUNTER IS EDITED HERE BEFORE IT GOES ON
022700*  THE REPORT.
022800     05  WS-ED-DEALS-READ           PIC ZZZZ9.
022900     05  WS-ED-DEALS-REJECT         PIC ZZZZ9.
023000     05  WS-ED-VERDICT-GREEN        PIC ZZZZ9.
023100     05  WS-ED-VERDICT-YELLOW       PIC ZZZZ9.
023200     05  WS-ED-VERDICT-RED          PIC ZZZZ9.
023300     05  WS-ED-BUYBOX-PASS          PIC ZZZZ9.
023400     05  WS-ED-PROJ-YEAR            PIC Z9.
023500*  DEDICATED EDIT FIELDS FOR THE EXPANDED DEAL BLOCK AND
023600*  PROJECTION LINE ADDED UNDER UWB-4015 - SEE THE CHANGE LOG.
023700     05  WS-ED-RATE-5B              PIC -9.99999.
023800     05  WS-ED-EQ-MULT              PIC -9(3).99.
023900     05  WS-ED-PROJ-OCC             PIC -9.99999.
024000     05  WS-ED-PROJ-EGI             PIC -9(11).99.
024100     05  WS-ED-PROJ-NOI             PIC -9(11).99.
024200     05  WS-ED-PROJ-DEBT-SVC        PIC -9(11).99.
024300     05  WS-ED-PROJ-BAL             PIC -9(11).99.
024400*  FINSCRN CALL PARAMETER BLOCK - SHARED WITH FINSCRN.CBL'S
024500*  LINKAGE SECTION SO THE CALL USING LIST ALWAYS STAYS IN STEP.
024600 01  WS-FINSCRN-PARMS.
024700     COPY FSN.PARM01.
024800 PROCEDURE DIVISION.
024900 0000-MAINLINE.
025000     PERFORM 0100-INITIALIZE.
025100     PERFORM 1000-PROCESS-DEALS THRU 1000-EXIT
025200         UNTIL NOT WS-MORE-DEALS.
025300     PERFORM 9000-PRINT-TOTALS THRU 9000-EXIT.
025400     CLOSE UWDEALS UWRESULT UWREPORT.
025500     STOP RUN.
025600*
025700*  0100-INITIALIZE - OPEN FILES, GET THE RUN DATE, PRIME THE
025800*  READ, PRINT THE REPORT HEADING.
025900*
026000 0100-INITIALIZE.
026100     OPEN INPUT  UWDEALS
026200          OUTPUT UWRESULT
026300          OUTPUT UWREPORT.
026400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
026500     PERFORM 1900-PRINT-HEADING THRU 1900-EXIT.
026600     PERFORM 9900-READ-DEAL THRU 9900-EXIT.
026700*
026800*  1000-PROCESS-DEALS - ONE PASS PER DEAL: VALIDATE/NORMALIZE,
026900*  BASE CASE, STRESS TESTS, PROJECTION, VERDICT, BUY BOX, WRITE.
027000*
027100 1000-PROCESS-DEALS.
027200     ADD 1 TO WS-DEALS-READ-CTR.
027300     PERFORM 1100-VALIDATE-DEAL THRU 1100-EXIT.
027400     IF WS-DEAL-IS-INVALID
027500         ADD 1 TO WS-DEALS-REJECT-CTR
027600         PERFORM 1950-PRINT-REJECT THRU 1950-EXIT
027700     ELSE
027800         PERFORM 2400-CALL-QUICK-SCREEN THRU 2400-EXIT
027900         PERFORM 1200-BASE-CASE THRU 1200-EXIT
028000         PERFORM 1300-STRESS-TESTS THRU 1300-EXIT
028100         PERFORM 1400-PROJECTION THRU 1400-EXIT
028200         PERFORM 1500-CLASSIFY-VERDICT THRU 1500-EXIT
028300         PERFORM 1550-BUILD-HIGHLIGHTS THRU 1550-EXIT
028400         PERFORM 1560-BUILD-RISKS THRU 1560-EXIT
028500         PERFORM 1600-WRITE-RESULT THRU 1600-EXIT
028600         PERFORM 1700-PRINT-DEAL-BLOCK THRU 1700-EXIT
028700     END-IF.
028800     PERFORM 9900-READ-DEAL THRU 9900-EXIT.
028900 1000-EXIT.
029000     EXIT.
029100*
029200*  1100-VALIDATE-DEAL - NORMALIZES THE RAW DEAL INTO
029300*  WS-NORM-DEAL-AREA AND REJECTS DEALS THAT FAIL THE BUSINESS
029400*  RULES BELOW.  GO TO 1100-X SHORT-CIRCUITS ON FIRST FAILURE.
029500*
029600 1100-VALIDATE-DEAL.
029700     SET WS-DEAL-IS-VALID TO TRUE.
029800     MOVE SPACES TO WS-ERROR-TEXT.
029900
030000     MOVE UW-LOAN-AMT TO WS-N-LOAN-AMT.
030100     IF WS-N-LOAN-AMT = 0
030200         IF UW-LTV = 0
030300             MOVE 'LOAN AMOUNT OR LTV REQUIRED' TO WS-ERROR-TEXT
030400             GO TO 1100-X
030500         END-IF
030600         COMPUTE WS-N-LOAN-AMT ROUNDED =
030700             UW-PURCH-PRICE * UW-LTV
030800     END-IF.
030900
031000     IF WS-N-LOAN-AMT <= 0 OR WS-N-LOAN-AMT > UW-PURCH-PRICE
031100         MOVE 'LOAN AMOUNT OUT OF RANGE' TO WS-ERROR-TEXT
031200         GO TO 1100-X
031300     END-IF.
031400
031500     COMPUTE WS-N-EQUITY = UW-PURCH-PRICE - WS-N-LOAN-AMT.
031600     IF WS-N-EQUITY <= 0
031700         MOVE 'EQUITY MUST BE POSITIVE' TO WS-ERROR-TEXT
031800         GO TO 1100-X
031900     END-IF.
032000
032100     COMPUTE WS-N-TOTAL-VACANCY =
032200         UW-VAC-LOSS + UW-CREDIT-LOSS + UW-CONCESSIONS.
032300     COMPUTE WS-N-EGI ROUNDED =
032400         UW-GPR - WS-N-TOTAL-VACANCY + UW-OTHER-INC.
032500
032600     MOVE UW-OPEX TO WS-N-OPEX.
032700     IF UW-MGMT-FEE-YES AND WS-N-EGI > 0
032800         COMPUTE WS-N-OPEX ROUNDED =
032900             WS-N-OPEX + (WS-N-EGI * UW-MGMT-FEE-RATE)
033000     END-IF.
033100
033200     IF UW-GPR > 0
033300         COMPUTE WS-N-VACANCY-RATE ROUNDED =
033400             WS-N-TOTAL-VACANCY / UW-GPR
033500         IF WS-N-VACANCY-RATE > 1
033600             MOVE 1 TO WS-N-VACANCY-RATE
033700         END-IF
033800         IF WS-N-VACANCY-RATE < 0
033900             MOVE 0 TO WS-N-VACANCY-RATE
034000         END-IF
034100     ELSE
034200         MOVE 0 TO WS-N-VACANCY-RATE
034300     END-IF.
034400
034500     MOVE UW-OCCUPANCY TO WS-N-OCCUPANCY.
034600     IF UW-OCCUPANCY <= 0 AND UW-GPR > 0
034700         COMPUTE WS-N-OCCUPANCY = 1 - WS-N-VACANCY-RATE
034800         IF WS-N-OCCUPANCY < 0
034900             MOVE 0 TO WS-N-OCCUPANCY
035000         END-IF
035100     END-IF.
035200
035300     IF UW-STAB-OCC > WS-N-OCCUPANCY
035400         MOVE UW-STAB-OCC TO WS-N-STAB-OCCUPANCY
035500     ELSE
035600         MOVE WS-N-OCCUPANCY TO WS-N-STAB-OCCUPANCY
035700     END-IF.
035800
035900     MOVE WS-N-LOAN-AMT   TO WS-DS-LOAN-AMT.
036000     MOVE UW-INT-RATE     TO WS-DS-INT-RATE.
036100     MOVE UW-AMORT-YEARS  TO WS-DS-AMORT-YEARS.
036200     SET LS-FUNC-DEBT-SVC TO TRUE.
036300     CALL 'FINSCRN' USING WS-FINSCRN-PARMS.
036400     MOVE WS-DS-ANNUAL-DEBT-SVC TO WS-N-ANNUAL-DEBT-SVC.
036500     GO TO 1100-EXIT.
036600 1100-X.
036700     SET WS-DEAL-IS-INVALID TO TRUE.
036800 1100-EXIT.
036900     EXIT.
037000*
037100*  1200-BASE-CASE - CALLS FINSCRN FOR THE BASE-CASE SCENARIO
037200*  METRICS, THEN THE BUY BOX SCREEN ON THOSE SAME METRICS.
037300*
037400 1200-BASE-CASE.
037500     MOVE UW-GPR             TO WS-SC-GROSS-RENT.
037600     MOVE WS-N-TOTAL-VACANCY TO WS-SC-VACANCY.
037700     MOVE UW-OTHER-INC       TO WS-SC-OTHER-INC.
037800     MOVE WS-N-OPEX          TO WS-SC-OPEX.
037900     MOVE WS-N-ANNUAL-DEBT-SVC TO WS-SC-DEBT-SVC.
038000     MOVE UW-CAP-RESERVES    TO WS-SC-RESERVES.
038100     MOVE 0                  TO WS-SC-CAPEX.
038200     MOVE UW-PURCH-PRICE     TO WS-SC-PRICE.
038300     MOVE WS-N-LOAN-AMT      TO WS-SC-LOAN.
038400     MOVE WS-N-EQUITY        TO WS-SC-EQUITY.
038500     SET LS-FUNC-SCENARIO TO TRUE.
038600     CALL 'FINSCRN' USING WS-FINSCRN-PARMS.
038700
038800     MOVE WS-SC-EGI          TO WS-BASE-EGI.
038900     MOVE WS-SC-NOI          TO WS-BASE-NOI.
039000     MOVE WS-SC-NCF          TO WS-BASE-NCF.
039100     MOVE WS-SC-CAP-RATE     TO WS-BASE-CAP-RATE.
039200     MOVE WS-SC-DSCR         TO WS-BASE-DSCR.
039300     MOVE WS-SC-DEBT-YIELD   TO WS-BASE-DEBT-YIELD.
039400     MOVE WS-SC-COC          TO WS-BASE-COC.
039500     MOVE WS-SC-BREAKEVEN    TO WS-BASE-BREAKEVEN.
039600     MOVE WS-SC-OPEX-RATIO   TO WS-BASE-OPEX-RATIO.
039700
039800     MOVE WS-BASE-DSCR       TO WS-BB-DSCR.
039900     MOVE WS-BASE-DEBT-YIELD TO WS-BB-DEBT-YIELD.
040000     MOVE WS-BASE-CAP-RATE   TO WS-BB-CAP-RATE.
040100     MOVE UW-PURCH-PRICE     TO WS-BB-PRICE.
040200     MOVE UW-UNITS           TO WS-BB-UNITS.
040300     SET LS-FUNC-BUYBOX TO TRUE.
040400     CALL 'FINSCRN' USING WS-FINSCRN-PARMS.
040500 1200-EXIT.
040600     EXIT.
040700*
040800*  1300-STRESS-TESTS - FOUR NAMED STRESS TESTS, EACH REBUILDS
040900*  THE SCENARIO INPUTS FROM THE BASE DEAL AND CALLS FINSCRN.
041000*  IRR IS NOT REQUIRED FOR STRESS TESTS PER THE VERDICT RULE.
041100*
041200 1300-STRESS-TESTS.
041300     SET WS-IRR-NOT-REQUIRED TO TRUE.
041400     PERFORM 1310-STRESS-DOWNSIDE   THRU 1310-EXIT.
041500     PERFORM 1320-STRESS-UPSIDE     THRU 1320-EXIT.
041600     PERFORM 1330-STRESS-RATE-SHOCK THRU 1330-EXIT.
041700     PERFORM 1340-STRESS-CAPEX-HIT  THRU 1340-EXIT.
041800 1300-EXIT.
041900     EXIT.
042000*
042100*  1310-STRESS-DOWNSIDE - OCCUPANCY DOWN 0.10, EXPENSES UP 15%.
042200*
042300 1310-STRESS-DOWNSIDE.
042400     MOVE 1 TO WS-STRESS-IDX.
042500     COMPUTE WS-N-DOWNSIDE-OCC = WS-N-OCCUPANCY - 0.10000.
042600     IF WS-N-DOWNSIDE-OCC < 0
042700         MOVE 0 TO WS-N-DOWNSIDE-OCC
042800     END-IF.
042900     COMPUTE WS-SC-VACANCY ROUNDED =
043000         UW-GPR * (1 - WS-N-DOWNSIDE-OCC).
043100     IF WS-SC-VACANCY > UW-GPR
043200         MOVE UW-GPR TO WS-SC-VACANCY
043300     END-IF.
043400     MOVE UW-GPR             TO WS-SC-GROSS-RENT.
043500     MOVE UW-OTHER-INC       TO WS-SC-OTHER-INC.
043600     COMPUTE WS-SC-OPEX ROUNDED = WS-N-OPEX * 1.15000.
043700     MOVE WS-N-ANNUAL-DEBT-SVC TO WS-SC-DEBT-SVC.
043800     MOVE UW-CAP-RESERVES    TO WS-SC-RESERVES.
043900     MOVE 0                  TO WS-SC-CAPEX.
044000     MOVE UW-PURCH-PRICE     TO WS-SC-PRICE.
044100     MOVE WS-N-LOAN-AMT      TO WS-SC-LOAN.
044200     MOVE WS-N-EQUITY        TO WS-SC-EQUITY.
044300     SET LS-FUNC-SCENARIO TO TRUE.
044400     CALL 'FINSCRN' USING WS-FINSCRN-PARMS.
044500     MOVE WS-SC-DSCR TO WS-STRESS-DSCR.
044600     MOVE WS-SC-COC  TO WS-STRESS-COC.
044700     MOVE 0          TO WS-IRR-RESULT.
044800     PERFORM 1500-CLASSIFY-VERDICT THRU 1500-EXIT.
044900     MOVE WS-VERDICT TO WS-STRESS-VERDICT.
045000     PERFORM 1710-PRINT-STRESS-LINE THRU 1710-EXIT.
045100 1310-EXIT.
045200     EXIT.
045300*
045400*  1320-STRESS-UPSIDE - OCCUPANCY UP TO STABILIZED, RENT AND
045500*  OTHER INCOME UP 3%.
045600*
045700 1320-STRESS-UPSIDE.
045800     MOVE 2 TO WS-STRESS-IDX.
045900     COMPUTE WS-SC-GROSS-RENT ROUNDED = UW-GPR * 1.03000.
046000     COMPUTE WS-SC-OTHER-INC ROUNDED = UW-OTHER-INC * 1.03000.
046100     COMPUTE WS-SC-VACANCY ROUNDED =
046200         WS-SC-GROSS-RENT * (1 - WS-N-STAB-OCCUPANCY).
046300     IF WS-SC-VACANCY < 0
046400         MOVE 0 TO WS-SC-VACANCY
046500     END-IF.
046600     MOVE WS-N-OPEX          TO WS-SC-OPEX.
046700     MOVE WS-N-ANNUAL-DEBT-SVC TO WS-SC-DEBT-SVC.
046800     MOVE UW-CAP-RESERVES    TO WS-SC-RESERVES.
046900     MOVE 0                  TO WS-SC-CAPEX.
047000     MOVE UW-PURCH-PRICE     TO WS-SC-PRICE.
047100     MOVE WS-N-LOAN-AMT      TO WS-SC-LOAN.
047200     MOVE WS-N-EQUITY        TO WS-SC-EQUITY.
047300     SET LS-FUNC-SCENARIO TO TRUE.
047400     CALL 'FINSCRN' USING WS-FINSCRN-PARMS.
047500     MOVE WS-SC-DSCR TO WS-STRESS-DSCR.
047600     MOVE WS-SC-COC  TO WS-STRESS-COC.
047700     MOVE 0          TO WS-IRR-RESULT.
047800     PERFORM 1500-CLASSIFY-VERDICT THRU 1500-EXIT.
047900     MOVE WS-VERDICT TO WS-STRESS-VERDICT.
048000     PERFORM 1710-PRINT-STRESS-LINE THRU 1710-EXIT.
048100 1320-EXIT.
048200     EXIT.
048300*
048400*  1330-STRESS-RATE-SHOCK - INTEREST RATE UP 200 BASIS POINTS,
048500*  DEBT SERVICE RECOMPUTED THROUGH FINSCRN.
048600*
048700 1330-STRESS-RATE-SHOCK.
048800     MOVE 3 TO WS-STRESS-IDX.
048900     MOVE WS-N-LOAN-AMT TO WS-DS-LOAN-AMT.
049000     COMPUTE WS-DS-INT-RATE = UW-INT-RATE + 0.02000.
049100     MOVE UW-AMORT-YEARS TO WS-DS-AMORT-YEARS.
049200     SET LS-FUNC-DEBT-SVC TO TRUE.
049300     CALL 'FINSCRN' USING WS-FINSCRN-PARMS.
049400
049500     MOVE UW-GPR             TO WS-SC-GROSS-RENT.
049600     MOVE WS-N-TOTAL-VACANCY TO WS-SC-VACANCY.
049700     MOVE UW-OTHER-INC       TO WS-SC-OTHER-INC.
049800     MOVE WS-N-OPEX          TO WS-SC-OPEX.
049900     MOVE WS-DS-ANNUAL-DEBT-SVC TO WS-SC-DEBT-SVC.
050000     MOVE UW-CAP-RESERVES    TO WS-SC-RESERVES.
050100     MOVE 0                  TO WS-SC-CAPEX.
050200     MOVE UW-PURCH-PRICE     TO WS-SC-PRICE.
050300     MOVE WS-N-LOAN-AMT      TO WS-SC-LOAN.
050400     MOVE WS-N-EQUITY        TO WS-SC-EQUITY.
050500     SET LS-FUNC-SCENARIO TO TRUE.
050600     CALL 'FINSCRN' USING WS-FINSCRN-PARMS.
050700     MOVE WS-SC-DSCR TO WS-STRESS-DSCR.
050800     MOVE WS-SC-COC  TO WS-STRESS-COC.
050900     MOVE 0          TO WS-IRR-RESULT.
051000     PERFORM 1500-CLASSIFY-VERDICT THRU 1500-EXIT.
051100     MOVE WS-VERDICT TO WS-STRESS-VERDICT.
051200     PERFORM 1710-PRINT-STRESS-LINE THRU 1710-EXIT.
051300 1330-EXIT.
051400     EXIT.
051500*
051600*  1340-STRESS-CAPEX-HIT - ONE-TIME 150,000.00 CAPEX CHARGE
051700*  AGAINST BASE-CASE NET CASH FLOW.
051800*
051900 1340-STRESS-CAPEX-HIT.
052000     MOVE 4 TO WS-STRESS-IDX.
052100     MOVE UW-GPR             TO WS-SC-GROSS-RENT.
052200     MOVE WS-N-TOTAL-VACANCY TO WS-SC-VACANCY.
052300     MOVE UW-OTHER-INC       TO WS-SC-OTHER-INC.
052400     MOVE WS-N-OPEX          TO WS-SC-OPEX.
052500     MOVE WS-N-ANNUAL-DEBT-SVC TO WS-SC-DEBT-SVC.
052600     MOVE UW-CAP-RESERVES    TO WS-SC-RESERVES.
052700     MOVE 150000.00          TO WS-SC-CAPEX.
052800     MOVE UW-PURCH-PRICE     TO WS-SC-PRICE.
052900     MOVE WS-N-LOAN-AMT      TO WS-SC-LOAN.
053000     MOVE WS-N-EQUITY        TO WS-SC-EQUITY.
053100     SET LS-FUNC-SCENARIO TO TRUE.
053200     CALL 'FINSCRN' USING WS-FINSCRN-PARMS.
053300     MOVE WS-SC-DSCR TO WS-STRESS-DSCR.
053400     MOVE WS-SC-COC  TO WS-STRESS-COC.
053500     MOVE 0          TO WS-IRR-RESULT.
053600     PERFORM 1500-CLASSIFY-VERDICT THRU 1500-EXIT.
053700     MOVE WS-VERDICT TO WS-STRESS-VERDICT.
053800     PERFORM 1710-PRINT-STRESS-LINE THRU 1710-EXIT.
053900 1340-EXIT.
054000     EXIT.
054100*
054200*  1400-PROJECTION - YEAR-BY-YEAR CASH FLOW THROUGH THE EXIT
054300*  YEAR, THEN IRR AND EQUITY MULTIPLE ON THE RESULTING VECTOR.
054400*
054500 1400-PROJECTION.
054600     SET WS-IRR-IS-REQUIRED TO TRUE.
054700     MOVE 0 TO WS-PROJ-NCF-SUM.
054800     IF UW-STAB-YEARS > 1
054900         MOVE UW-STAB-YEARS TO WS-PROJ-RAMP-YEARS
055000     ELSE
055100         MOVE 1 TO WS-PROJ-RAMP-YEARS
055200     END-IF.
055300     SET WS-PROJ-IDX TO 1.
055400     COMPUTE WS-PROJ-NCF(1) = 0 - WS-N-EQUITY.
055500     MOVE WS-N-LOAN-AMT TO WS-PROJ-LOAN-BAL(1).
055600
055700     PERFORM 1410-PROJECT-ONE-YEAR THRU 1410-EXIT
055800         VARYING WS-PROJ-YEAR-CTR FROM 1 BY 1
055900         UNTIL WS-PROJ-YEAR-CTR > UW-EXIT-YEAR.
056000
056100     PERFORM 1450-CALC-IRR THRU 1450-EXIT.
056200     IF WS-N-EQUITY NOT = 0
056300         COMPUTE WS-EQUITY-MULTIPLE ROUNDED =
056400             WS-PROJ-NCF-SUM / WS-N-EQUITY
056500     ELSE
056600         MOVE 0 TO WS-EQUITY-MULTIPLE
056700     END-IF.
056800 1400-EXIT.
056900     EXIT.
057000*
057100*  1410-PROJECT-ONE-YEAR - OCCUPANCY RAMP, GROWTH, NOI, DEBT
057200*  SERVICE, ENDING LOAN BALANCE, AND (AT THE EXIT YEAR) EXIT
057300*  VALUE AND SALE PROCEEDS ADDED TO THAT YEAR'S CASH FLOW.
057400*
057500 1410-PROJECT-ONE-YEAR.
057600     IF WS-N-OCCUPANCY >= WS-N-STAB-OCCUPANCY
057700         MOVE WS-N-OCCUPANCY TO WS-PROJ-OCCUPANCY
057800     ELSE
057900         COMPUTE WS-PROJ-OCCUPANCY ROUNDED =
058000             WS-N-OCCUPANCY +
058100             ((WS-N-STAB-OCCUPANCY - WS-N-OCCUPANCY) *
058200              (WS-PROJ-YEAR-CTR / WS-PROJ-RAMP-YEARS))
058300         IF WS-PROJ-OCCUPANCY > WS-N-STAB-OCCUPANCY
058400             MOVE WS-N-STAB-OCCUPANCY TO WS-PROJ-OCCUPANCY
058500         END-IF
058600     END-IF.
058700
058800     COMPUTE WS-PROJ-GROWTH-FACTOR =
058900         (1 + UW-RENT-GROWTH) ** WS-PROJ-YEAR-CTR.
059000     COMPUTE WS-PROJ-GROSS-RENT ROUNDED =
059100         UW-GPR * WS-PROJ-GROWTH-FACTOR.
059200     COMPUTE WS-PROJ-OTHER-INC ROUNDED =
059300         UW-OTHER-INC * WS-PROJ-GROWTH-FACTOR.
059400     COMPUTE WS-PROJ-VACANCY ROUNDED =
059500         WS-PROJ-GROSS-RENT * (1 - WS-PROJ-OCCUPANCY).
059600     COMPUTE WS-PROJ-EGI ROUNDED =
059700         WS-PROJ-GROSS-RENT - WS-PROJ-VACANCY + WS-PROJ-OTHER-INC.
059800
059900     COMPUTE WS-PROJ-GROWTH-FACTOR =
060000         (1 + UW-EXP-GROWTH) ** WS-PROJ-YEAR-CTR.
060100     COMPUTE WS-PROJ-EXPENSES ROUNDED =
060200         WS-N-OPEX * WS-PROJ-GROWTH-FACTOR.
060300     COMPUTE WS-PROJ-NOI ROUNDED = WS-PROJ-EGI - WS-PROJ-EXPENSES.
060400
060500     IF WS-PROJ-YEAR-CTR > UW-TERM-YEARS
060600         MOVE UW-TERM-YEARS TO LS-RB-PERIODS-K
060700     ELSE
060800         MOVE WS-PROJ-YEAR-CTR TO LS-RB-PERIODS-K
060900     END-IF.
061000     COMPUTE LS-RB-PERIODS-K = LS-RB-PERIODS-K * 12.
061100     MOVE WS-N-LOAN-AMT   TO LS-RB-LOAN-AMT.
061200     MOVE UW-INT-RATE     TO LS-RB-INT-RATE.
061300     COMPUTE LS-RB-MONTHLY-PMT = WS-N-ANNUAL-DEBT-SVC / 12.
061400     SET LS-FUNC-REM-BAL TO TRUE.
061500     CALL 'FINSCRN' USING WS-FINSCRN-PARMS.
061600     SET WS-PROJ-IDX UP BY 1.
061700     MOVE LS-RB-BALANCE TO WS-PROJ-LOAN-BAL(WS-PROJ-IDX).
061800
061900     COMPUTE WS-PROJ-NCF(WS-PROJ-IDX) =
062000         WS-PROJ-NOI - WS-N-ANNUAL-DEBT-SVC - UW-CAP-RESERVES.
062100
062200     IF WS-PROJ-YEAR-CTR = UW-EXIT-YEAR
062300         IF UW-EXIT-CAP NOT = 0
062400             COMPUTE WS-PROJ-EXIT-VALUE ROUNDED =
062500                 WS-PROJ-NOI / UW-EXIT-CAP
062600         ELSE
062700             MOVE 0 TO WS-PROJ-EXIT-VALUE
062800         END-IF
062900         COMPUTE WS-PROJ-EXIT-PROCEEDS =
063000             WS-PROJ-EXIT-VALUE -
063100                 WS-PROJ-LOAN-BAL(WS-PROJ-IDX)
063200         IF WS-PROJ-EXIT-PROCEEDS < 0
063300             MOVE 0 TO WS-PROJ-EXIT-PROCEEDS
063400         END-IF
063500         COMPUTE WS-PROJ-NCF(WS-PROJ-IDX) =
063600             WS-PROJ-NCF(WS-PROJ-IDX) + WS-PROJ-EXIT-PROCEEDS
063700         MOVE WS-PROJ-EXIT-VALUE TO WS-EXIT-VALUE-SAVE
063800     END-IF.
063900
064000     ADD WS-PROJ-NCF(WS-PROJ-IDX) TO WS-PROJ-NCF-SUM.
064100     PERFORM 1720-PRINT-PROJ-LINE THRU 1720-EXIT.
064200 1410-EXIT.
064300     EXIT.
064400*
064500*  1450-CALC-IRR - BISECTION ON THE PROJECTION-TABLE CASH FLOW
064600*  VECTOR (INDEX 1 = YEAR 0 = NEGATIVE EQUITY OUTLAY).  RETURNS
064700*  THE SENTINEL -1.00000 WHEN THE BRACKET SHOWS NO SIGN CHANGE.
064800*
064900 1450-CALC-IRR.
065000     MOVE -0.99000 TO WS-IRR-LOW-RATE.
065100     MOVE  3.00000 TO WS-IRR-HIGH-RATE.
065200     MOVE 'N' TO WS-IRR-CONVERGED-SW.
065300
065400     MOVE WS-IRR-LOW-RATE TO WS-IRR-MID-RATE.
065500     PERFORM 1460-CALC-NPV THRU 1460-EXIT.
065600     MOVE WS-IRR-NPV-MID TO WS-IRR-NPV-LOW.
065700
065800     MOVE WS-IRR-HIGH-RATE TO WS-IRR-MID-RATE.
065900     PERFORM 1460-CALC-NPV THRU 1460-EXIT.
066000
066100     IF (WS-IRR-NPV-LOW >= 0 AND WS-IRR-NPV-MID >= 0)
066200        OR (WS-IRR-NPV-LOW < 0 AND WS-IRR-NPV-MID < 0)
066300         MOVE -1.00000 TO WS-IRR-RESULT
066400         GO TO 1450-EXIT
066500     END-IF.
066600
066700     PERFORM 1455-IRR-ITERATE THRU 1455-EXIT
066800         VARYING WS-IRR-ITER-CTR FROM 1 BY 1
066900         UNTIL WS-IRR-ITER-CTR > 60 OR WS-IRR-CONVERGED.
067000
067100     MOVE WS-IRR-MID-RATE TO WS-IRR-RESULT.
067200 1450-EXIT.
067300     EXIT.
067400*
067500*  1455-IRR-ITERATE - ONE BISECTION STEP.
067600*
067700 1455-IRR-ITERATE.
067800     COMPUTE WS-IRR-MID-RATE ROUNDED =
067900         (WS-IRR-LOW-RATE + WS-IRR-HIGH-RATE) / 2.
068000     PERFORM 1460-CALC-NPV THRU 1460-EXIT.
068100
068200     IF (WS-IRR-NPV-LOW >= 0 AND WS-IRR-NPV-MID >= 0)
068300        OR (WS-IRR-NPV-LOW < 0 AND WS-IRR-NPV-MID < 0)
068400         MOVE WS-IRR-MID-RATE TO WS-IRR-LOW-RATE
068500         MOVE WS-IRR-NPV-MID  TO WS-IRR-NPV-LOW
068600     ELSE
068700         MOVE WS-IRR-MID-RATE TO WS-IRR-HIGH-RATE
068800     END-IF.
068900
069000     IF (WS-IRR-HIGH-RATE - WS-IRR-LOW-RATE) < 0.00002
069100         SET WS-IRR-CONVERGED TO TRUE
069200     END-IF.
069300 1455-EXIT.
069400     EXIT.
069500*
069600*  1460-CALC-NPV - NET PRESENT VALUE OF THE PROJECTION-TABLE
069700*  CASH FLOW VECTOR AT WS-IRR-MID-RATE, INTO WS-IRR-NPV-MID.
069800*
069900 1460-CALC-NPV.
070000     MOVE 0 TO WS-IRR-NPV-MID.
070100     SET WS-PROJ-IDX TO 1.
070200     PERFORM 1470-ADD-YEAR-NPV THRU 1470-EXIT
070300         VARYING WS-PROJ-IDX FROM 1 BY 1
070400         UNTIL WS-PROJ-IDX > UW-EXIT-YEAR + 1.
070500 1460-EXIT.
070600     EXIT.
070700*
070800*  1470-ADD-YEAR-NPV - DISCOUNTS ONE PROJECTION-TABLE YEAR
070900*  BACK TO PRESENT VALUE AND ACCUMULATES IT.
071000*
071100 1470-ADD-YEAR-NPV.
071200     COMPUTE WS-IRR-DISCOUNT-FACTOR =
071300         (1 + WS-IRR-MID-RATE) ** (WS-PROJ-IDX - 1).
071400     IF WS-IRR-DISCOUNT-FACTOR NOT = 0
071500         COMPUTE WS-IRR-NPV-MID =
071600             WS-IRR-NPV-MID +
071700             (WS-PROJ-NCF(WS-PROJ-IDX) /
071800                 WS-IRR-DISCOUNT-FACTOR)
071900     END-IF.
072000 1470-EXIT.
072100     EXIT.
072200*
072300*  1500-CLASSIFY-VERDICT - GREEN/YELLOW/RED ON DSCR, CASH-ON-
072400*  CASH, AND (WHEN REQUIRED) IRR.  USED FOR THE BASE CASE AND
072500*  EACH STRESS TEST (STRESS TESTS PASS WS-IRR-NOT-REQUIRED).
072600*
072700 1500-CLASSIFY-VERDICT.
072800     IF WS-IRR-IS-REQUIRED
072900         IF WS-BASE-DSCR >= 1.25 AND WS-BASE-COC >= 0.08000
073000            AND WS-IRR-RESULT >= 0.15000
073100             SET WS-VERDICT-GREEN TO TRUE
073200         ELSE
073300             IF WS-BASE-DSCR >= 1.15 AND WS-BASE-COC >= 0.06000
073400                AND WS-IRR-RESULT >= 0.12000
073500                 SET WS-VERDICT-YELLOW TO TRUE
073600             ELSE
073700                 SET WS-VERDICT-RED TO TRUE
073800             END-IF
073900         END-IF
074000     ELSE
074100         IF WS-STRESS-DSCR >= 1.25 AND WS-STRESS-COC >= 0.08000
074200             SET WS-VERDICT-GREEN TO TRUE
074300         ELSE
074400             IF WS-STRESS-DSCR >= 1.15 AND
074500                WS-STRESS-COC >= 0.06000
074600                 SET WS-VERDICT-YELLOW TO TRUE
074700             ELSE
074800                 SET WS-VERDICT-RED TO TRUE
074900             END-IF
075000         END-IF
075100     END-IF.
075200 1500-EXIT.
075300     EXIT.
075400*
075500*  1550-BUILD-HIGHLIGHTS - UP TO THREE POSITIVE CALLOUTS ON THE
075600*  BASE CASE, WITH A STABILIZATION FALLBACK WHEN NONE APPLY.
075700*
075800 1550-BUILD-HIGHLIGHTS.
075900     MOVE 0 TO WS-HIGHLIGHT-CTR.
076000     MOVE SPACES TO WS-HIGHLIGHT-1 WS-HIGHLIGHT-2 WS-HIGHLIGHT-3.
076100
076200     IF WS-BASE-CAP-RATE >= 0.07000
076300         ADD 1 TO WS-HIGHLIGHT-CTR
076400         MOVE 'CAP RATE AT OR ABOVE 7.00 PERCENT'
076500             TO WS-HIGHLIGHT-1
076600     END-IF.
076700     IF WS-BASE-DSCR >= 1.25
076800         ADD 1 TO WS-HIGHLIGHT-CTR
076900         IF WS-HIGHLIGHT-CTR = 1
077000             MOVE 'DEBT SERVICE COVERAGE AT OR ABOVE 1.25X'
077100                 TO WS-HIGHLIGHT-1
077200         ELSE
077300             MOVE 'DEBT SERVICE COVERAGE AT OR ABOVE 1.25X'
077400                 TO WS-HIGHLIGHT-2
077500         END-IF
077600     END-IF.
077700     IF WS-IRR-RESULT >= 0.15000
077800         ADD 1 TO WS-HIGHLIGHT-CTR
077900         IF WS-HIGHLIGHT-CTR = 1
078000             MOVE 'PROJECTED IRR AT OR ABOVE 15.00 PERCENT'
078100                 TO WS-HIGHLIGHT-1
078200         ELSE
078300             IF WS-HIGHLIGHT-CTR = 2
078400                 MOVE 'PROJECTED IRR AT OR ABOVE 15.00 PERCENT'
078500                     TO WS-HIGHLIGHT-2
078600             ELSE
078700                 MOVE 'PROJECTED IRR AT OR ABOVE 15.00 PERCENT'
078800                     TO WS-HIGHLIGHT-3
078900             END-IF
079000         END-IF
079100     END-IF.
079200
079300     IF WS-HIGHLIGHT-CTR = 0
079400         MOVE 'STABILIZATION PATH IMPROVES OCCUPANCY AND NOI'
079500             TO WS-HIGHLIGHT-1
079600     END-IF.
079700 1550-EXIT.
079800     EXIT.
079900*
080000*  1560-BUILD-RISKS - UP TO FOUR CAUTION CALLOUTS ON THE BASE
080100*  CASE.
080200*
080300 1560-BUILD-RISKS.
080400     MOVE 0 TO WS-RISK-CTR.
080500     MOVE SPACES TO WS-RISK-1 WS-RISK-2 WS-RISK-3 WS-RISK-4.
080600
080700     IF WS-BASE-COC < 0.06000
080800         ADD 1 TO WS-RISK-CTR
080900         MOVE 'CASH-ON-CASH BELOW 6.00 PERCENT' TO WS-RISK-1
081000     END-IF.
081100     IF WS-BASE-DSCR < 1.15
081200         ADD 1 TO WS-RISK-CTR
081300         PERFORM 1570-SET-RISK-LINE THRU 1570-EXIT
081400     END-IF.
081500     IF WS-IRR-RESULT NOT = -1.00000 AND WS-IRR-RESULT < 0.12000
081600         ADD 1 TO WS-RISK-CTR
081700         PERFORM 1570-SET-RISK-LINE THRU 1570-EXIT
081800     END-IF.
081900     IF WS-BASE-OPEX-RATIO > 0.45000
082000         ADD 1 TO WS-RISK-CTR
082100         PERFORM 1570-SET-RISK-LINE THRU 1570-EXIT
082200     END-IF.
082300 1560-EXIT.
082400     EXIT.
082500*
082600*  1570-SET-RISK-LINE - PLACES THE APPROPRIATE RISK TEXT
082700*  INTO THE NEXT OPEN RISK SLOT, KEYED OFF WS-RISK-CTR.
082800*
082900 1570-SET-RISK-LINE.
083000     EVALUATE WS-RISK-CTR
083100         WHEN 1
083200             MOVE 'CASH-ON-CASH BELOW 6.00 PERCENT' TO WS-RISK-1
083300         WHEN 2
083400             MOVE 'DEBT SERVICE COVERAGE BELOW 1.15X'
083500                 TO WS-RISK-2
083600         WHEN 3
083700             MOVE 'PROJECTED IRR BELOW 12.00 PERCENT' TO WS-RISK-3
083800         WHEN 4
083900             MOVE 'OPERATING EXPENSE RATIO ABOVE 45.00 PERCENT'
084000                 TO WS-RISK-4
084100     END-EVALUATE.
084200 1570-EXIT.
084300     EXIT.
084400*
084500*  1600-WRITE-RESULT - BUILDS AND WRITES ONE UW-RESULT-REC.
084600*
084700 1600-WRITE-RESULT.
084800     MOVE UW-DEAL-ID          TO UWR-DEAL-ID.
084900     MOVE WS-BASE-EGI         TO UWR-EGI.
085000     MOVE WS-BASE-NOI         TO UWR-NOI.
085100     MOVE WS-N-ANNUAL-DEBT-SVC TO UWR-ADS.
085200     MOVE WS-BASE-NCF         TO UWR-NCF.
085300     MOVE WS-BASE-CAP-RATE    TO UWR-CAP-RATE.
085400     MOVE WS-BASE-DSCR        TO UWR-DSCR.
085500     MOVE WS-BASE-DEBT-YIELD  TO UWR-DEBT-YIELD.
085600     MOVE WS-BASE-COC         TO UWR-COC.
085700     MOVE WS-BASE-BREAKEVEN   TO UWR-BREAKEVEN.
085800     MOVE WS-IRR-RESULT       TO UWR-IRR.
085900     MOVE WS-EQUITY-MULTIPLE  TO UWR-EQ-MULT.
086000     MOVE WS-EXIT-VALUE-SAVE  TO UWR-EXIT-VALUE.
086100     MOVE WS-VERDICT          TO UWR-VERDICT.
086200     MOVE LS-BB-RESULT        TO UWR-BUYBOX.
086300     WRITE UW-RESULT-REC.
086400
086500     EVALUATE TRUE
086600         WHEN WS-VERDICT-GREEN
086700             ADD 1 TO WS-VERDICT-GREEN-CTR
086800         WHEN WS-VERDICT-YELLOW
086900             ADD 1 TO WS-VERDICT-YELLOW-CTR
087000         WHEN OTHER
087100             ADD 1 TO WS-VERDICT-RED-CTR
087200     END-EVALUATE.
087300     IF LS-BB-RESULT-PASS
087400         ADD 1 TO WS-BUYBOX-PASS-CTR
087500     END-IF.
087600 1600-EXIT.
087700     EXIT.
087800*
087900*  2400-CALL-QUICK-SCREEN - RUNS THE SOURCING DESK'S QUICK
088000*  SCREEN AHEAD OF THE FULL UNDERWRITING AND PRINTS IT.
088100*
088200 2400-CALL-QUICK-SCREEN.
088300     MOVE UW-UNITS       TO LS-QS-UNITS.
088400     MOVE UW-AVG-RENT    TO LS-QS-RENT.
088500     MOVE WS-N-OCCUPANCY TO LS-QS-OCC.
088600     MOVE WS-N-OPEX      TO LS-QS-OPEX.
088700     MOVE UW-PURCH-PRICE TO LS-QS-PRICE.
088800     MOVE UW-LTV         TO LS-QS-LTV.
088900     MOVE 0              TO LS-QS-LOAN-IN.
089000     MOVE UW-INT-RATE    TO LS-QS-RATE.
089100     MOVE UW-AMORT-YEARS TO LS-QS-TERM-YEARS.
089200     SET LS-FUNC-QUICK-SCRN TO TRUE.
089300     CALL 'FINSCRN' USING WS-FINSCRN-PARMS.
089400     MOVE LS-QS-CASH-FLOW    TO WS-QS-CASH-FLOW-DISP.
089500     MOVE LS-QS-VALUE-PER-PAD TO WS-QS-VPP-DISP.
089600     PERFORM 1730-PRINT-QUICK-SCREEN THRU 1730-EXIT.
089700 2400-EXIT.
089800     EXIT.
089900*
090000*  1700-PRINT-DEAL-BLOCK - HEADING/METRICS LINES FOR ONE DEAL.
090100*  THE STRESS AND PROJECTION LINES PRINT AS THEY ARE COMPUTED.
090200*
090300 1700-PRINT-DEAL-BLOCK.
090400     MOVE SPACES TO UW-REPORT-LINE.
090500     STRING 'DEAL ' UW-DEAL-ID ' - ' UW-PROP-NAME
090600         DELIMITED BY SIZE INTO UW-REPORT-LINE.
090700     WRITE UW-REPORT-LINE AFTER ADVANCING 2 LINES.
090800
090900     MOVE UW-PURCH-PRICE TO WS-ED-MONEY-13.
091000     MOVE SPACES TO UW-REPORT-LINE.
091100     STRING '  PRICE ' WS-ED-MONEY-13 DELIMITED BY SIZE
091200         INTO UW-REPORT-LINE.
091300     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
091400
091500     MOVE WS-N-LOAN-AMT TO WS-ED-MONEY-13.
091600     MOVE UW-LTV        TO WS-ED-RATIO-5.
091700     MOVE SPACES TO UW-REPORT-LINE.
091800     STRING '  LOAN ' WS-ED-MONEY-13
091900         '  LTV ' WS-ED-RATIO-5
092000         DELIMITED BY SIZE INTO UW-REPORT-LINE.
092100     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
092200
092300     MOVE WS-N-EQUITY TO WS-ED-MONEY-13.
092400     MOVE SPACES TO UW-REPORT-LINE.
092500     STRING '  EQUITY ' WS-ED-MONEY-13 DELIMITED BY SIZE
092600         INTO UW-REPORT-LINE.
092700     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
092800
092900     MOVE WS-BASE-EGI TO WS-ED-MONEY-13.
093000     MOVE SPACES TO UW-REPORT-LINE.
093100     STRING '  EGI ' WS-ED-MONEY-13 DELIMITED BY SIZE
093200         INTO UW-REPORT-LINE.
093300     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
093400
093500     MOVE WS-N-OPEX TO WS-ED-MONEY-13.
093600     MOVE SPACES TO UW-REPORT-LINE.
093700     STRING '  OPEX ' WS-ED-MONEY-13 DELIMITED BY SIZE
093800         INTO UW-REPORT-LINE.
093900     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
094000
094100     MOVE WS-BASE-NOI TO WS-ED-MONEY-13.
094200     MOVE SPACES TO UW-REPORT-LINE.
094300     STRING '  NOI ' WS-ED-MONEY-13 DELIMITED BY SIZE
094400         INTO UW-REPORT-LINE.
094500     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
094600
094700     MOVE WS-N-ANNUAL-DEBT-SVC TO WS-ED-MONEY-13.
094800     MOVE SPACES TO UW-REPORT-LINE.
094900     STRING '  ADS ' WS-ED-MONEY-13 DELIMITED BY SIZE
095000         INTO UW-REPORT-LINE.
095100     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
095200
095300     MOVE WS-BASE-NCF TO WS-ED-MONEY-13.
095400     MOVE SPACES TO UW-REPORT-LINE.
095500     STRING '  NCF ' WS-ED-MONEY-13 DELIMITED BY SIZE
095600         INTO UW-REPORT-LINE.
095700     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
095800
095900     MOVE WS-BASE-CAP-RATE TO WS-ED-RATE-5.
096000     MOVE WS-BASE-DSCR     TO WS-ED-DSCR.
096100     MOVE SPACES TO UW-REPORT-LINE.
096200     STRING '  CAP RATE ' WS-ED-RATE-5
096300         '  DSCR ' WS-ED-DSCR
096400         DELIMITED BY SIZE INTO UW-REPORT-LINE.
096500     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
096600
096700     MOVE WS-BASE-DEBT-YIELD TO WS-ED-RATE-5.
096800     MOVE WS-BASE-COC        TO WS-ED-RATE-5B.
096900     MOVE SPACES TO UW-REPORT-LINE.
097000     STRING '  DEBT YIELD ' WS-ED-RATE-5
097100         '  COC ' WS-ED-RATE-5B
097200         DELIMITED BY SIZE INTO UW-REPORT-LINE.
097300     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
097400
097500     MOVE WS-BASE-BREAKEVEN TO WS-ED-RATIO-5.
097600     MOVE WS-N-OCCUPANCY    TO WS-ED-RATE-5.
097700     MOVE SPACES TO UW-REPORT-LINE.
097800     STRING '  BREAKEVEN OCC ' WS-ED-RATIO-5
097900         '  OCCUPANCY ' WS-ED-RATE-5
098000         DELIMITED BY SIZE INTO UW-REPORT-LINE.
098100     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
098200
098300     MOVE SPACES TO UW-REPORT-LINE.
098400     STRING '  VERDICT ' WS-VERDICT
098500         '   BUY BOX ' LS-BB-RESULT
098600         '  PASS ' LS-BB-PASS-CT
098700         '  FAIL ' LS-BB-FAIL-CT
098800         DELIMITED BY SIZE INTO UW-REPORT-LINE.
098900     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
099000
099100     IF WS-HIGHLIGHT-1 NOT = SPACES
099200         MOVE SPACES TO UW-REPORT-LINE
099300         STRING '  HIGHLIGHT - ' WS-HIGHLIGHT-1
099400             DELIMITED BY SIZE INTO UW-REPORT-LINE
099500         WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE
099600     END-IF.
099700     IF WS-HIGHLIGHT-2 NOT = SPACES
099800         MOVE SPACES TO UW-REPORT-LINE
099900         STRING '  HIGHLIGHT - ' WS-HIGHLIGHT-2
100000             DELIMITED BY SIZE INTO UW-REPORT-LINE
100100         WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE
100200     END-IF.
100300     IF WS-HIGHLIGHT-3 NOT = SPACES
100400         MOVE SPACES TO UW-REPORT-LINE
100500         STRING '  HIGHLIGHT - ' WS-HIGHLIGHT-3
100600             DELIMITED BY SIZE INTO UW-REPORT-LINE
100700         WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE
100800     END-IF.
100900     IF WS-RISK-1 NOT = SPACES
101000         MOVE SPACES TO UW-REPORT-LINE
101100         STRING '  RISK - ' WS-RISK-1
101200             DELIMITED BY SIZE INTO UW-REPORT-LINE
101300         WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE
101400     END-IF.
101500     IF WS-RISK-2 NOT = SPACES
101600         MOVE SPACES TO UW-REPORT-LINE
101700         STRING '  RISK - ' WS-RISK-2
101800             DELIMITED BY SIZE INTO UW-REPORT-LINE
101900         WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE
102000     END-IF.
102100     IF WS-RISK-3 NOT = SPACES
102200         MOVE SPACES TO UW-REPORT-LINE
102300         STRING '  RISK - ' WS-RISK-3
102400             DELIMITED BY SIZE INTO UW-REPORT-LINE
102500         WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE
102600     END-IF.
102700     IF WS-RISK-4 NOT = SPACES
102800         MOVE SPACES TO UW-REPORT-LINE
102900         STRING '  RISK - ' WS-RISK-4
103000             DELIMITED BY SIZE INTO UW-REPORT-LINE
103100         WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE
103200     END-IF.
103300 1700-EXIT.
103400     EXIT.
103500*
103600*  1710-PRINT-STRESS-LINE - ONE LINE PER NAMED STRESS TEST.
103700*
103800 1710-PRINT-STRESS-LINE.
103900     MOVE WS-STRESS-DSCR TO WS-ED-DSCR.
104000     MOVE WS-STRESS-COC  TO WS-ED-RATE-5.
104100     MOVE SPACES TO UW-REPORT-LINE.
104200     STRING '  STRESS - ' WS-STRESS-LABEL(WS-STRESS-IDX)
104300         ' DSCR ' WS-ED-DSCR
104400         ' COC ' WS-ED-RATE-5
104500         ' VERDICT ' WS-STRESS-VERDICT
104600         DELIMITED BY SIZE INTO UW-REPORT-LINE.
104700     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
104800 1710-EXIT.
104900     EXIT.
105000*
105100*  1720-PRINT-PROJ-LINE - ONE LINE PER PROJECTION YEAR.
105200*
105300 1720-PRINT-PROJ-LINE.
105400     MOVE WS-PROJ-OCCUPANCY        TO WS-ED-PROJ-OCC.
105500     MOVE WS-PROJ-EGI              TO WS-ED-PROJ-EGI.
105600     MOVE WS-PROJ-NOI              TO WS-ED-PROJ-NOI.
105700     MOVE WS-N-ANNUAL-DEBT-SVC     TO WS-ED-PROJ-DEBT-SVC.
105800     MOVE WS-PROJ-NCF(WS-PROJ-IDX) TO WS-ED-MONEY-13.
105900     MOVE WS-PROJ-LOAN-BAL(WS-PROJ-IDX) TO WS-ED-PROJ-BAL.
106000     MOVE WS-PROJ-YEAR-CTR TO WS-ED-PROJ-YEAR.
106100     MOVE SPACES TO UW-REPORT-LINE.
106200     STRING '  YEAR ' WS-ED-PROJ-YEAR
106300         ' OCC ' WS-ED-PROJ-OCC
106400         ' EGI ' WS-ED-PROJ-EGI
106500         ' NOI ' WS-ED-PROJ-NOI
106600         ' DEBT SVC ' WS-ED-PROJ-DEBT-SVC
106700         ' NCF ' WS-ED-MONEY-13
106800         ' END BAL ' WS-ED-PROJ-BAL
106900         DELIMITED BY SIZE INTO UW-REPORT-LINE.
107000     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
107100     IF WS-PROJ-YEAR-CTR = UW-EXIT-YEAR
107200         MOVE WS-EXIT-VALUE-SAVE TO WS-ED-MONEY-13
107300         MOVE WS-PROJ-EXIT-PROCEEDS TO WS-ED-PROJ-BAL
107400         MOVE WS-IRR-RESULT TO WS-ED-RATE-5
107500         MOVE WS-EQUITY-MULTIPLE TO WS-ED-EQ-MULT
107600         MOVE SPACES TO UW-REPORT-LINE
107700         STRING '  EXIT VALUE ' WS-ED-MONEY-13
107800             '  PROCEEDS ' WS-ED-PROJ-BAL
107900             DELIMITED BY SIZE INTO UW-REPORT-LINE
108000         WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE
108100         MOVE SPACES TO UW-REPORT-LINE
108200         STRING '  IRR ' WS-ED-RATE-5
108300             '  EQUITY MULTIPLE ' WS-ED-EQ-MULT
108400             DELIMITED BY SIZE INTO UW-REPORT-LINE
108500         WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE
108600     END-IF.
108700 1720-EXIT.
108800     EXIT.
108900*
109000*  1730-PRINT-QUICK-SCREEN - THE SOURCING DESK'S FAST SCREEN.
109100*
109200 1730-PRINT-QUICK-SCREEN.
109300     MOVE SPACES TO UW-REPORT-LINE.
109400     STRING '  QUICK SCREEN - CASH FLOW ' WS-QS-CASH-FLOW-DISP
109500         ' VALUE/PAD ' WS-QS-VPP-DISP
109600         DELIMITED BY SIZE INTO UW-REPORT-LINE.
109700     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
109800 1730-EXIT.
109900     EXIT.
110000*
110100*  1900-PRINT-HEADING - PAGE HEADING WITH RUN DATE.
110200*
110300 1900-PRINT-HEADING.
110400     MOVE SPACES TO UW-REPORT-LINE.
110500     STRING 'UNDERWRITING AUTOPILOT REPORT - RUN DATE '
110600         WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YYYY
110700         DELIMITED BY SIZE INTO UW-REPORT-LINE.
110800     WRITE UW-REPORT-LINE AFTER ADVANCING TOP-OF-FORM.
110900 1900-EXIT.
111000     EXIT.
111100*
111200*  1950-PRINT-REJECT - ONE LINE FOR A DEAL THAT FAILED
111300*  VALIDATION AND WAS SKIPPED.
111400*
111500 1950-PRINT-REJECT.
111600     MOVE SPACES TO UW-REPORT-LINE.
111700     STRING 'DEAL ' UW-DEAL-ID ' REJECTED - ' WS-ERROR-TEXT
111800         DELIMITED BY SIZE INTO UW-REPORT-LINE.
111900     WRITE UW-REPORT-LINE AFTER ADVANCING 2 LINES.
112000 1950-EXIT.
112100     EXIT.
112200*
112300*  9000-PRINT-TOTALS - CONTROL TOTALS FOOTER.
112400*
112500 9000-PRINT-TOTALS.
112600     MOVE WS-DEALS-READ-CTR TO WS-ED-DEALS-READ.
112700     MOVE SPACES TO UW-REPORT-LINE.
112800     STRING 'DEALS READ    ' WS-ED-DEALS-READ
112900         DELIMITED BY SIZE INTO UW-REPORT-LINE.
113000     WRITE UW-REPORT-LINE AFTER ADVANCING 2 LINES.
113100
113200     MOVE WS-DEALS-REJECT-CTR TO WS-ED-DEALS-REJECT.
113300     MOVE SPACES TO UW-REPORT-LINE.
113400     STRING 'DEALS REJECTED ' WS-ED-DEALS-REJECT
113500         DELIMITED BY SIZE INTO UW-REPORT-LINE.
113600     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
113700
113800     MOVE WS-VERDICT-GREEN-CTR  TO WS-ED-VERDICT-GREEN.
113900     MOVE WS-VERDICT-YELLOW-CTR TO WS-ED-VERDICT-YELLOW.
114000     MOVE WS-VERDICT-RED-CTR    TO WS-ED-VERDICT-RED.
114100     MOVE SPACES TO UW-REPORT-LINE.
114200     STRING 'GREEN  ' WS-ED-VERDICT-GREEN
114300         '  YELLOW ' WS-ED-VERDICT-YELLOW
114400         '  RED ' WS-ED-VERDICT-RED
114500         DELIMITED BY SIZE INTO UW-REPORT-LINE.
114600     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
114700
114800     MOVE WS-BUYBOX-PASS-CTR TO WS-ED-BUYBOX-PASS.
114900     MOVE SPACES TO UW-REPORT-LINE.
115000     STRING 'BUY BOX PASSES ' WS-ED-BUYBOX-PASS
115100         DELIMITED BY SIZE INTO UW-REPORT-LINE.
115200     WRITE UW-REPORT-LINE AFTER ADVANCING 1 LINE.
115300 9000-EXIT.
115400     EXIT.
115500*
115600*  9900-READ-DEAL - READS THE NEXT DEAL, SETS THE EOF SWITCH.
115700*
115800 9900-READ-DEAL.
115900     READ UWDEALS
116000         AT END
116100             MOVE 'N' TO WS-MORE-DEALS-SW
116200     END-READ.
116300 9900-EXIT.
116400     EXIT.
