000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FINSCRN.
000300 AUTHOR. R. KIBLINGER.
000400 INSTALLATION. INVESTMENT SYSTEMS - ACQUISITIONS GROUP.
000500 DATE-WRITTEN. 03/12/1987.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - ACQUISITIONS UNDERWRITING DATA.
000800*****************************************************************
000900*  FINSCRN  --  FINANCIAL SCREENING ENGINE.                    *
001000*  CALLED SUBPROGRAM.  GIVEN A FUNCTION CODE AND A COMMON PARM  *
001100*  AREA, COMPUTES ONE OF:                                       *
001200*    'S' - BASE/STRESS SCENARIO METRIC SET (EGI/NOI/NCF/RATIOS) *
001300*    'D' - LEVEL-PAY MONTHLY AND ANNUAL DEBT SERVICE            *
001400*    'R' - REMAINING LOAN BALANCE AFTER K PAYMENTS              *
001500*    'X' - BUY-BOX EVALUATION ON BASE-CASE METRICS              *
001600*    'Q' - SIMPLE PER-DEAL QUICK SCREEN (PADS/RENT/OCCUPANCY)   *
001700*  CALLED BY UNDRWRT ONCE PER DEAL FOR EACH SCENARIO NEEDED.    *
001800*-----------------------------------------------------------   *
001900*  CHANGE LOG                                                   *
002000*  DATE       PGMR  TICKET    DESCRIPTION                       *
002100*  03/12/1987 RWK   ORIG-114  ORIGINAL PROGRAM - PAD RENT ROLL   *ORIG114 
002200*                             CASH FLOW AND DEBT SERVICE CALC.  *
002300*  11/02/1988 RWK   ORIG-166  ADDED LEVEL-PAY AMORTIZATION       *ORIG166 
002400*                             SCHEDULE FUNCTION FOR REFI DESK.  *
002500*  06/19/1991 DHT   ORIG-241  REMAINING BALANCE FUNCTION ADDED   *ORIG241 
002600*                             FOR PARTIAL-YEAR PAYOFF QUOTES.   *
002700*  02/08/1994 DHT   ORIG-303  BUY BOX SCREEN ADDED PER LENDING  * ORIG303 
002800*                             COMMITTEE ACQUISITION CRITERIA.   *
002900*  09/14/1998 LMT   Y2K-011   YEAR 2000 REVIEW - NO 2-DIGIT      *Y2K011  
003000*                             YEAR FIELDS FOUND IN THIS MODULE. *
003100*  01/22/2001 LMT   ORIG-388  REPRICED BUY BOX THRESHOLDS PER   * ORIG388 
003200*                             REVISED LENDING COMMITTEE POLICY. *
003300*  08/14/2026 RWK   UWB-4001  RESTRUCTURED FOR PARK ACQUISITION * UWB4001 
003400*                             AUTOPILOT - SCENARIO/DEBT SVC/    *
003500*                             REM BALANCE/BUY BOX FUNCTIONS.    *
003600*  08/18/2026 RWK   UWB-4004  ADDED QUICK-SCREEN FUNCTION FOR   * UWB4004 
003700*                             THE SOURCING DESK'S FAST SCREEN.  *
003800*  08/21/2026 LMT   UWB-4009  BREAKEVEN OCCUPANCY NOW CLAMPED   * UWB4009 
003900*                             TO ZERO WHEN GROSS+OTHER <= ZERO. *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 01  WS-FINSCRN-SWITCHES.
004800     05  WS-RATE-ZERO-SW            PIC X(1)     VALUE 'N'.
004900         88  WS-RATE-IS-ZERO             VALUE 'Y'.
005000     05  WS-COMPOUND-FACTOR         PIC S9(5)V9(9) COMP-3
005100                                                  VALUE 0.
005200*  LIFETIME CALL COUNT FOR THIS RUN OF THE ENGINE - STANDALONE,
005300*  NOT PART OF ANY SCREENING RESULT, SO IT STAYS AT THE 77 LEVEL.
005400 77  WS-CALL-CTR                    PIC S9(7)    COMP-3 VALUE 0.
005500 01  WS-FINSCRN-COUNTERS.
005600     05  WS-BB-PASS-CTR             PIC S9(1)    COMP-3 VALUE 0.
005700     05  WS-BB-FAIL-CTR             PIC S9(1)    COMP-3 VALUE 0.
005800*  PRIVATE WORK AREA FOR THE DEBT-SERVICE ROUTINE - KEPT OUT OF
005900*  THE LINKAGE REDEFINES SO A QUICK-SCREEN CALL (WHICH USES THE
006000*  DEBT-SERVICE MATH INTERNALLY) CANNOT OVERLAY ITS OWN PARMS.
006100 01  WS-DEBTSVC-WORK.
006200     05  WS-DSW-LOAN-AMT            PIC S9(11)V99.
006300     05  WS-DSW-INT-RATE            PIC V9(5).
006400     05  WS-DSW-AMORT-YEARS         PIC 9(2).
006500     05  WS-DSW-MONTHLY-PMT         PIC S9(9)V99.
006600     05  WS-DSW-ANNUAL-DEBT-SVC     PIC S9(11)V99.
006700 LINKAGE SECTION.
006800     COPY FSN.PARM01.
006900 PROCEDURE DIVISION USING FINSCRN-PARMS-AREA.
007000 0000-MAINLINE.
007100     ADD 1 TO WS-CALL-CTR.
007200     SET LS-RETURN-OK TO TRUE.
007300     EVALUATE TRUE
007400         WHEN LS-FUNC-SCENARIO
007500             PERFORM 2000-SCORE-SCENARIO THRU 2000-EXIT
007600         WHEN LS-FUNC-DEBT-SVC
007700             PERFORM 2100-CALC-DEBT-SERVICE THRU 2100-EXIT
007800         WHEN LS-FUNC-REM-BAL
007900             PERFORM 2200-CALC-REM-BALANCE THRU 2200-EXIT
008000         WHEN LS-FUNC-BUYBOX
008100             PERFORM 2300-EVAL-BUYBOX THRU 2300-EXIT
008200         WHEN LS-FUNC-QUICK-SCRN
008300             PERFORM 2400-QUICK-SCREEN THRU 2400-EXIT
008400         WHEN OTHER
008500             SET LS-RETURN-BAD-FUNC TO TRUE
008600     END-EVALUATE.
008700     GOBACK.
008800*
008900*  2000-SCORE-SCENARIO - EGI/NOI/NCF AND STANDARD RATIOS FOR
009000*  ONE SCENARIO (BASE CASE OR ANY STRESS).  CALLER LOADS THE
009100*  SEVEN INPUT AMOUNTS PLUS PRICE/LOAN/EQUITY.
009200*
009300 2000-SCORE-SCENARIO.
009400     COMPUTE LS-SC-EGI ROUNDED =
009500         LS-SC-GROSS-RENT - LS-SC-VACANCY + LS-SC-OTHER-INC.
009600     COMPUTE LS-SC-NOI ROUNDED = LS-SC-EGI - LS-SC-OPEX.
009700     COMPUTE LS-SC-NCF ROUNDED =
009800         LS-SC-NOI - LS-SC-DEBT-SVC - LS-SC-RESERVES
009900                   - LS-SC-CAPEX.
010000
010100     IF LS-SC-EGI > 0
010200         COMPUTE LS-SC-OPEX-RATIO ROUNDED =
010300             LS-SC-OPEX / LS-SC-EGI
010400     ELSE
010500         MOVE 0 TO LS-SC-OPEX-RATIO
010600     END-IF.
010700
010800     IF LS-SC-PRICE > 0
010900         COMPUTE LS-SC-CAP-RATE ROUNDED =
011000             LS-SC-NOI / LS-SC-PRICE
011100     ELSE
011200         MOVE 0 TO LS-SC-CAP-RATE
011300     END-IF.
011400
011500     IF LS-SC-DEBT-SVC NOT = 0
011600         COMPUTE LS-SC-DSCR ROUNDED =
011700             LS-SC-NOI / LS-SC-DEBT-SVC
011800     ELSE
011900         MOVE 0 TO LS-SC-DSCR
012000     END-IF.
012100
012200     IF LS-SC-LOAN > 0
012300         COMPUTE LS-SC-DEBT-YIELD ROUNDED =
012400             LS-SC-NOI / LS-SC-LOAN
012500     ELSE
012600         MOVE 0 TO LS-SC-DEBT-YIELD
012700     END-IF.
012800
012900     IF LS-SC-EQUITY NOT = 0
013000         COMPUTE LS-SC-COC ROUNDED =
013100             LS-SC-NCF / LS-SC-EQUITY
013200     ELSE
013300         MOVE 0 TO LS-SC-COC
013400     END-IF.
013500
013600     IF (LS-SC-GROSS-RENT + LS-SC-OTHER-INC) > 0
013700         COMPUTE LS-SC-BREAKEVEN ROUNDED =
013800             (LS-SC-OPEX + LS-SC-DEBT-SVC + LS-SC-RESERVES) /
013900             (LS-SC-GROSS-RENT + LS-SC-OTHER-INC)
014000         IF LS-SC-BREAKEVEN > 1
014100             MOVE 1 TO LS-SC-BREAKEVEN
014200         END-IF
014300         IF LS-SC-BREAKEVEN < 0
014400             MOVE 0 TO LS-SC-BREAKEVEN
014500         END-IF
014600     ELSE
014700         MOVE 0 TO LS-SC-BREAKEVEN
014800     END-IF.
014900 2000-EXIT.
015000     EXIT.
015100*
015200*  2100-CALC-DEBT-SERVICE - LEVEL MONTHLY PAYMENT AND ANNUAL
015300*  DEBT SERVICE FOR A FULLY-AMORTIZING LOAN.
015400*
015500 2100-CALC-DEBT-SERVICE.
015600     MOVE LS-DS-LOAN-AMT    TO WS-DSW-LOAN-AMT.
015700     MOVE LS-DS-INT-RATE    TO WS-DSW-INT-RATE.
015800     MOVE LS-DS-AMORT-YEARS TO WS-DSW-AMORT-YEARS.
015900     PERFORM 2150-CALC-DEBT-SVC-WORK THRU 2150-EXIT.
016000     MOVE WS-DSW-MONTHLY-PMT     TO LS-DS-MONTHLY-PMT.
016100     MOVE WS-DSW-ANNUAL-DEBT-SVC TO LS-DS-ANNUAL-DEBT-SVC.
016200 2100-EXIT.
016300     EXIT.
016400*
016500*  2150-CALC-DEBT-SVC-WORK - THE ACTUAL AMORTIZATION MATH,
016600*  ISOLATED IN WORKING-STORAGE SO 2400-QUICK-SCREEN CAN SHARE
016700*  IT WITHOUT DISTURBING THE CALLER'S LINKAGE PARMS.
016800*
016900 2150-CALC-DEBT-SVC-WORK.
017000     MOVE 'N' TO WS-RATE-ZERO-SW.
017100     IF WS-DSW-INT-RATE = 0
017200         SET WS-RATE-IS-ZERO TO TRUE
017300     END-IF.
017400
017500     IF WS-RATE-IS-ZERO
017600         COMPUTE WS-DSW-MONTHLY-PMT ROUNDED =
017700             WS-DSW-LOAN-AMT / (WS-DSW-AMORT-YEARS * 12)
017800     ELSE
017900         COMPUTE WS-COMPOUND-FACTOR =
018000             (1 + (WS-DSW-INT-RATE / 12)) **
018100                 (WS-DSW-AMORT-YEARS * 12)
018200         COMPUTE WS-DSW-MONTHLY-PMT ROUNDED =
018300             WS-DSW-LOAN-AMT * (WS-DSW-INT-RATE / 12) *
018400             WS-COMPOUND-FACTOR /
018500                 (WS-COMPOUND-FACTOR - 1)
018600     END-IF.
018700
018800     COMPUTE WS-DSW-ANNUAL-DEBT-SVC ROUNDED =
018900         WS-DSW-MONTHLY-PMT * 12.
019000 2150-EXIT.
019100     EXIT.
019200*
019300*  2200-CALC-REM-BALANCE - OUTSTANDING PRINCIPAL AFTER K
019400*  MONTHLY PAYMENTS, FLOORED AT ZERO.
019500*
019600 2200-CALC-REM-BALANCE.
019700     MOVE 'N' TO WS-RATE-ZERO-SW.
019800     IF LS-RB-INT-RATE = 0
019900         SET WS-RATE-IS-ZERO TO TRUE
020000     END-IF.
020100
020200     IF WS-RATE-IS-ZERO
020300         COMPUTE LS-RB-BALANCE ROUNDED =
020400             LS-RB-LOAN-AMT -
020500                 (LS-RB-MONTHLY-PMT * LS-RB-PERIODS-K)
020600     ELSE
020700         COMPUTE WS-COMPOUND-FACTOR =
020800             (1 + (LS-RB-INT-RATE / 12)) ** LS-RB-PERIODS-K
020900         COMPUTE LS-RB-BALANCE ROUNDED =
021000             (LS-RB-LOAN-AMT * WS-COMPOUND-FACTOR) -
021100             (LS-RB-MONTHLY-PMT * (WS-COMPOUND-FACTOR - 1) /
021200                 (LS-RB-INT-RATE / 12))
021300     END-IF.
021400
021500     IF LS-RB-BALANCE < 0
021600         MOVE 0 TO LS-RB-BALANCE
021700     END-IF.
021800 2200-EXIT.
021900     EXIT.
022000*
022100*  2300-EVAL-BUYBOX - FOUR-CHECK ACQUISITION BUY BOX ON THE
022200*  BASE-CASE METRICS.  ALL FOUR MUST PASS.
022300*
022400 2300-EVAL-BUYBOX.
022500     MOVE 0 TO WS-BB-PASS-CTR WS-BB-FAIL-CTR.
022600
022700     IF LS-BB-UNITS > 0
022800         COMPUTE LS-BB-PRICE-PER-PAD ROUNDED =
022900             LS-BB-PRICE / LS-BB-UNITS
023000     ELSE
023100         MOVE LS-BB-PRICE TO LS-BB-PRICE-PER-PAD
023200     END-IF.
023300
023400     IF LS-BB-DSCR >= 1.25
023500         ADD 1 TO WS-BB-PASS-CTR
023600     ELSE
023700         ADD 1 TO WS-BB-FAIL-CTR
023800     END-IF.
023900     IF LS-BB-DEBT-YIELD >= 0.10000
024000         ADD 1 TO WS-BB-PASS-CTR
024100     ELSE
024200         ADD 1 TO WS-BB-FAIL-CTR
024300     END-IF.
024400     IF LS-BB-CAP-RATE >= 0.08000
024500         ADD 1 TO WS-BB-PASS-CTR
024600     ELSE
024700         ADD 1 TO WS-BB-FAIL-CTR
024800     END-IF.
024900     IF LS-BB-PRICE-PER-PAD <= 15000.00
025000         ADD 1 TO WS-BB-PASS-CTR
025100     ELSE
025200         ADD 1 TO WS-BB-FAIL-CTR
025300     END-IF.
025400
025500     MOVE WS-BB-PASS-CTR TO LS-BB-PASS-CT.
025600     MOVE WS-BB-FAIL-CTR TO LS-BB-FAIL-CT.
025700     IF WS-BB-FAIL-CTR = 0
025800         SET LS-BB-RESULT-PASS TO TRUE
025900     ELSE
026000         SET LS-BB-RESULT-FAIL TO TRUE
026100     END-IF.
026200 2300-EXIT.
026300     EXIT.
026400*
026500*  2400-QUICK-SCREEN - THE SOURCING DESK'S FAST SCREEN, BUILT
026600*  FROM PADS, LOT RENT AND OCCUPANCY RATHER THAN A FULL T12.
026700*
026800 2400-QUICK-SCREEN.
026900     COMPUTE LS-QS-GROSS ROUNDED =
027000         LS-QS-UNITS * LS-QS-RENT * 12.
027100     COMPUTE LS-QS-VAC-LOSS ROUNDED =
027200         LS-QS-GROSS * (1 - LS-QS-OCC).
027300     COMPUTE LS-QS-EGI ROUNDED = LS-QS-GROSS - LS-QS-VAC-LOSS.
027400     COMPUTE LS-QS-NOI ROUNDED = LS-QS-EGI - LS-QS-OPEX.
027500
027600     IF LS-QS-LOAN-IN = 0
027700         COMPUTE LS-QS-LOAN-IN ROUNDED =
027800             LS-QS-PRICE * LS-QS-LTV
027900     END-IF.
028000
028100     MOVE LS-QS-LOAN-IN     TO WS-DSW-LOAN-AMT.
028200     MOVE LS-QS-RATE        TO WS-DSW-INT-RATE.
028300     MOVE LS-QS-TERM-YEARS  TO WS-DSW-AMORT-YEARS.
028400     PERFORM 2150-CALC-DEBT-SVC-WORK THRU 2150-EXIT.
028500     MOVE WS-DSW-ANNUAL-DEBT-SVC TO LS-QS-DEBT-SVC.
028600
028700     COMPUTE LS-QS-CASH-FLOW ROUNDED =
028800         LS-QS-NOI - LS-QS-DEBT-SVC.
028900
029000     IF LS-QS-UNITS > 0
029100         COMPUTE LS-QS-VALUE-PER-PAD ROUNDED =
029200             LS-QS-PRICE / LS-QS-UNITS
029300     ELSE
029400         MOVE LS-QS-PRICE TO LS-QS-VALUE-PER-PAD
029500     END-IF.
029600 2400-EXIT.
029700     EXIT.
