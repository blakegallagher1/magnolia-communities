000100*****************************************************************
000200*  UWD.DEAL01  --  UNDERWRITING / SCREENING DEAL INPUT RECORD  *
000300*  ONE RECORD PER CANDIDATE DEAL UNDER CONTRACT.  READ BY      *
000400*  UNDRWRT ON UWDEALS.  FIXED-COLUMN, LINE SEQUENTIAL, 180 CH. *
000500*-----------------------------------------------------------  *
000600*  DATE     PGMR  TKT       DESCRIPTION                        *
000700*  03/12/1987 RWK  ORIG-114  ORIGINAL LAYOUT - PAD RENT ROLL.  *
000800*  02/08/1994 DHT  ORIG-303  ADDED LOAN/AMORTIZATION FIELDS.   *
000900*  08/14/2026 RWK  UWB-4001  RESTRUCTURED FOR PARK DEAL FEED.  *
001000*  08/23/2026 LMT  UWB-4011  PROPERTY NAME AND T12 DETAIL       *
001100*                            LINES NARROWED TO HOLD THE FEED    *
001200*                            TO ITS ALLOTTED 180 CHARACTERS.    *
001300*****************************************************************
001400 01  UW-DEAL-REC.
001500     05  UW-DEAL-ID                    PIC X(12).
001600     05  UW-PROP-NAME                  PIC X(18).
001700     05  UW-UNITS                      PIC 9(5).
001800     05  UW-OCCUPANCY                  PIC 9V9(5).
001900     05  UW-AVG-RENT                   PIC 9(5)V99.
002000     05  UW-PURCH-PRICE                PIC 9(9)V99.
002100     05  UW-GPR                        PIC 9(9)V99.
002200     05  UW-VAC-LOSS                   PIC 9(6)V99.
002300     05  UW-CREDIT-LOSS                PIC 9(6)V99.
002400     05  UW-CONCESSIONS                PIC 9(6)V99.
002500     05  UW-OTHER-INC                  PIC 9(6)V99.
002600     05  UW-OPEX                       PIC 9(6)V99.
002700     05  UW-MGMT-FEE-RATE              PIC V9(5).
002800     05  UW-MGMT-FEE-FLAG              PIC X(1).
002900         88  UW-MGMT-FEE-YES               VALUE 'Y'.
003000         88  UW-MGMT-FEE-NO                VALUE 'N'.
003100     05  UW-CAP-RESERVES               PIC 9(7)V99.
003200     05  UW-LOAN-AMT                   PIC 9(9)V99.
003300     05  UW-LTV                        PIC V9(5).
003400     05  UW-INT-RATE                   PIC V9(5).
003500     05  UW-AMORT-YEARS                PIC 9(2).
003600     05  UW-TERM-YEARS                 PIC 9(2).
003700     05  UW-RENT-GROWTH                PIC S9V9(5).
003800     05  UW-EXP-GROWTH                 PIC S9V9(5).
003900     05  UW-STAB-OCC                   PIC 9V9(5).
004000     05  UW-STAB-YEARS                 PIC 9(2).
004100     05  UW-EXIT-CAP                   PIC V9(5).
004200     05  UW-EXIT-YEAR                  PIC 9(2).
004300     05  FILLER                        PIC X(03).
