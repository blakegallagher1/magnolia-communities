000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DATAHLTH.
000300 AUTHOR. L. MARCHETTI.
000400 INSTALLATION. INVESTMENT SYSTEMS - ACQUISITIONS GROUP.
000500 DATE-WRITTEN. 02/08/1994.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - ACQUISITIONS UNDERWRITING DATA.
000800*****************************************************************
000900*  DATAHLTH  --  DATA CATALOG HEALTH SUMMARY.                   *
001000*  READS THE REGISTERED-SOURCE CATALOG AND REPORTS THE INGEST   *
001100*  HEALTH OF EACH SOURCE FEEDING THE ACQUISITIONS SYSTEMS - THE  *
001200*  DEAL FEED, THE PARCEL FEED, AND THE 311/FLOODPLAIN EXTRACTS. *
001300*-----------------------------------------------------------   *
001400*  CHANGE LOG                                                    *
001500*  DATE       PGMR  TICKET    DESCRIPTION                        *
001600*  02/08/1994 LMT   ORIG-303  ORIGINAL PROGRAM - NIGHTLY FEED    *ORIG303 
001700*                             ARRIVAL LOG FOR THE OPS DESK.      *
001800*  09/14/1998 LMT   Y2K-011   YEAR 2000 REVIEW - LAST-INGEST     *Y2K011  
001900*                             DATE FIELD CONFIRMED 4-DIGIT YEAR. *
002000*  01/22/2001 DHT   ORIG-388  CONSECUTIVE-FAILURE COUNTER ADDED  *ORIG388 
002100*                             PER OPS DESK ESCALATION REQUEST.   *
002200*  08/14/2026 RWK   UWB-4003  RESTRUCTURED AS DATA CATALOG       *UWB4003 
002300*                             HEALTH SUMMARY - HEALTHY/DEGRADED/ *
002400*                             FAILED STATUS AND ALERT LINE.      *
002500*****************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT DCSOURCE ASSIGN TO "DCSOURCE"
003300         ORGANIZATION IS LINE SEQUENTIAL
003400         FILE STATUS IS WS-DCSOURCE-STATUS.
003500     SELECT DCREPORT ASSIGN TO "DCREPORT"
003600         ORGANIZATION IS LINE SEQUENTIAL
003700         FILE STATUS IS WS-DCREPORT-STATUS.
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  DCSOURCE
004100     LABEL RECORDS ARE STANDARD
004200     RECORDING MODE IS F.
004300     COPY DCH.SRCE01.
004400 FD  DCREPORT
004500     LABEL RECORDS ARE STANDARD
004600     RECORDING MODE IS F.
004700 01  DC-REPORT-LINE                     PIC X(132).
004800 WORKING-STORAGE SECTION.
004900 01  WS-FILE-STATUSES.
005000     05  WS-DCSOURCE-STATUS         PIC X(2)     VALUE '00'.
005100     05  WS-DCREPORT-STATUS         PIC X(2)     VALUE '00'.
005200 01  WS-RUN-SWITCHES.
005300     05  WS-MORE-SOURCES-SW         PIC X(1)     VALUE 'Y'.
005400         88  WS-MORE-SOURCES            VALUE 'Y'.
005500 01  WS-RUN-DATE-AREA.
005600     05  WS-RUN-DATE                PIC 9(8).
005700 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-AREA.
005800     05  WS-RUN-YYYY                PIC 9(4).
005900     05  WS-RUN-MM                  PIC 9(2).
006000     05  WS-RUN-DD                  PIC 9(2).
006100*  STANDALONE DETAIL-LINE COUNT FOR THIS RUN - NOT PART OF ANY
006200*  GROUP ITEM, SO IT STAYS AT THE 77 LEVEL PER SHOP CONVENTION.
006300 77  WS-PRINT-LINE-CTR              PIC 9(3)     COMP VALUE 0.
006400 01  WS-CONTROL-TOTALS.
006500     05  WS-SOURCES-READ-CTR        PIC S9(5)    COMP-3 VALUE 0.
006600     05  WS-HEALTHY-CTR             PIC S9(5)    COMP-3 VALUE 0.
006700     05  WS-DEGRADED-CTR            PIC S9(5)    COMP-3 VALUE 0.
006800     05  WS-FAILED-CTR              PIC S9(5)    COMP-3 VALUE 0.
006900 01  WS-STATUS-AREA.
007000     05  WS-STATUS-TEXT             PIC X(8)     VALUE SPACES.
007100         88  WS-STATUS-HEALTHY          VALUE 'HEALTHY '.
007200         88  WS-STATUS-DEGRADED         VALUE 'DEGRADED'.
007300         88  WS-STATUS-FAILED           VALUE 'FAILED  '.
007400*  ALTERNATE NUMERIC/DISPLAY VIEW OF THE STATUS AREA - THE OPS
007500*  DESK'S OLD SCREEN PACKAGE READS THIS BLOCK AS ONE 8-BYTE
007600*  FIELD RATHER THAN THROUGH THE 88-LEVELS ABOVE.
007700 01  WS-STATUS-AREA-R REDEFINES WS-STATUS-AREA.
007800     05  WS-STATUS-RAW              PIC X(8).
007900 01  WS-ED-ROW-COUNT                PIC ZZZZZZZZ9.
008000 01  WS-ED-CONSEC-FAILS             PIC ZZ9.
008100*  DISPLAY-USAGE ECHOES OF THE PACKED CONTROL TOTALS ABOVE -
008200*  STRING WILL NOT TAKE A COMP-3 FIELD AS A SENDING OPERAND, SO
008300*  EACH COUNTER IS EDITED HERE BEFORE IT GOES ON THE FOOTER.
008400 01  WS-ED-SOURCES-READ             PIC ZZZZ9.
008500 01  WS-ED-HEALTHY                  PIC ZZZZ9.
008600 01  WS-ED-DEGRADED                 PIC ZZZZ9.
008700 01  WS-ED-FAILED                   PIC ZZZZ9.
008800 01  WS-LAST-INGEST-DISP            PIC X(10).
008900*  YYYY-MM-DD SPLIT OF THE DISPLAY COPY - RE-STRUNG ON THE
009000*  DETAIL LINE SO A ONE-BYTE SLIP IN THE FEED'S DATE FORMAT
009100*  SHOWS UP AS A VISIBLY MISALIGNED COLUMN INSTEAD OF HIDING
009200*  INSIDE AN OPAQUE 10-BYTE MOVE.
009300 01  WS-LAST-INGEST-DISP-R REDEFINES WS-LAST-INGEST-DISP.
009400     05  WS-LI-YYYY                 PIC X(4).
009500     05  FILLER                     PIC X(1).
009600     05  WS-LI-MM                   PIC X(2).
009700     05  FILLER                     PIC X(1).
009800     05  WS-LI-DD                   PIC X(2).
009900 PROCEDURE DIVISION.
010000*
010100*  0000-MAINLINE - OPEN, PROCESS EVERY SOURCE, CLOSE.
010200*
010300 0000-MAINLINE.
010400     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
010500     PERFORM 1000-PROCESS-SOURCES THRU 1000-EXIT
010600         UNTIL NOT WS-MORE-SOURCES.
010700     PERFORM 9000-PRINT-TOTALS THRU 9000-EXIT.
010800     CLOSE DCSOURCE DCREPORT.
010900     STOP RUN.
011000*
011100*  0100-INITIALIZE - OPEN FILES, PRINT HEADING, PRIME THE READ.
011200*
011300 0100-INITIALIZE.
011400     OPEN INPUT DCSOURCE
011500          OUTPUT DCREPORT.
011600     ACCEPT WS-RUN-DATE-AREA FROM DATE YYYYMMDD.
011700     PERFORM 1900-PRINT-HEADING THRU 1900-EXIT.
011800     PERFORM 9900-READ-SOURCE THRU 9900-EXIT.
011900 0100-EXIT.
012000     EXIT.
012100*
012200*  1000-PROCESS-SOURCES - ONE SOURCE PER PASS.
012300*
012400 1000-PROCESS-SOURCES.
012500     ADD 1 TO WS-SOURCES-READ-CTR.
012600     PERFORM 1100-DERIVE-STATUS THRU 1100-EXIT.
012700     PERFORM 1200-PRINT-DETAIL THRU 1200-EXIT.
012800     PERFORM 9900-READ-SOURCE THRU 9900-EXIT.
012900 1000-EXIT.
013000     EXIT.
013100*
013200*  1100-DERIVE-STATUS - 0 FAILURES HEALTHY, 1-2 DEGRADED,
013300*  3 OR MORE FAILED.
013400*
013500 1100-DERIVE-STATUS.
013600     EVALUATE TRUE
013700         WHEN DC-CONSEC-FAILS = 0
013800             SET WS-STATUS-HEALTHY TO TRUE
013900             ADD 1 TO WS-HEALTHY-CTR
014000         WHEN DC-CONSEC-FAILS <= 2
014100             SET WS-STATUS-DEGRADED TO TRUE
014200             ADD 1 TO WS-DEGRADED-CTR
014300         WHEN OTHER
014400             SET WS-STATUS-FAILED TO TRUE
014500             ADD 1 TO WS-FAILED-CTR
014600     END-EVALUATE.
014700 1100-EXIT.
014800     EXIT.
014900*
015000*  1200-PRINT-DETAIL - ONE DETAIL LINE PER SOURCE.  COLUMN
015100*  LAYOUT: NAME(30) STATUS(8) LAST INGEST(10) ROWS(9) FAILS(3).
015200*
015300 1200-PRINT-DETAIL.
015400     IF DC-LAST-INGEST = SPACES
015500         MOVE 'NEVER     ' TO WS-LAST-INGEST-DISP
015600     ELSE
015700         MOVE DC-LAST-INGEST TO WS-LAST-INGEST-DISP
015800     END-IF.
015900     MOVE DC-ROW-COUNT     TO WS-ED-ROW-COUNT.
016000     MOVE DC-CONSEC-FAILS  TO WS-ED-CONSEC-FAILS.
016100
016200     MOVE SPACES TO DC-REPORT-LINE.
016300     IF DC-LAST-INGEST = SPACES
016400         STRING DC-SOURCE-NAME ' ' WS-STATUS-RAW ' '
016500             WS-LAST-INGEST-DISP ' '
016600             WS-ED-ROW-COUNT ' ' WS-ED-CONSEC-FAILS
016700             DELIMITED BY SIZE INTO DC-REPORT-LINE
016800     ELSE
016900         STRING DC-SOURCE-NAME ' ' WS-STATUS-RAW ' '
017000             WS-LI-YYYY '-' WS-LI-MM '-' WS-LI-DD ' '
017100             WS-ED-ROW-COUNT ' ' WS-ED-CONSEC-FAILS
017200             DELIMITED BY SIZE INTO DC-REPORT-LINE
017300     END-IF.
017400     WRITE DC-REPORT-LINE.
017500     ADD 1 TO WS-PRINT-LINE-CTR.
017600 1200-EXIT.
017700     EXIT.
017800*
017900*  1900-PRINT-HEADING - PAGE HEADING WITH RUN DATE.
018000*
018100 1900-PRINT-HEADING.
018200     MOVE SPACES TO DC-REPORT-LINE.
018300     STRING 'DATA CATALOG HEALTH SUMMARY - RUN DATE '
018400         WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YYYY
018500         DELIMITED BY SIZE INTO DC-REPORT-LINE.
018600     WRITE DC-REPORT-LINE AFTER ADVANCING TOP-OF-FORM.
018700
018800     MOVE SPACES TO DC-REPORT-LINE.
018900     STRING 'SOURCE NAME' ' ' 'STATUS' ' ' 'LAST INGEST' ' '
019000         'ROW COUNT' ' ' 'FAILS'
019100         DELIMITED BY SIZE INTO DC-REPORT-LINE.
019200     WRITE DC-REPORT-LINE AFTER ADVANCING 2 LINES.
019300 1900-EXIT.
019400     EXIT.
019500*
019600*  9000-PRINT-TOTALS - FOOTER TOTALS AND CONDITIONAL ALERT LINE.
019700*
019800 9000-PRINT-TOTALS.
019900     MOVE WS-SOURCES-READ-CTR TO WS-ED-SOURCES-READ.
020000     MOVE SPACES TO DC-REPORT-LINE.
020100     STRING 'SOURCES READ   ' WS-ED-SOURCES-READ
020200         DELIMITED BY SIZE INTO DC-REPORT-LINE.
020300     WRITE DC-REPORT-LINE AFTER ADVANCING 2 LINES.
020400
020500     MOVE WS-HEALTHY-CTR  TO WS-ED-HEALTHY.
020600     MOVE WS-DEGRADED-CTR TO WS-ED-DEGRADED.
020700     MOVE WS-FAILED-CTR   TO WS-ED-FAILED.
020800     MOVE SPACES TO DC-REPORT-LINE.
020900     STRING 'HEALTHY ' WS-ED-HEALTHY
021000         '  DEGRADED ' WS-ED-DEGRADED
021100         '  FAILED ' WS-ED-FAILED
021200         DELIMITED BY SIZE INTO DC-REPORT-LINE.
021300     WRITE DC-REPORT-LINE AFTER ADVANCING 1 LINE.
021400
021500     IF (WS-DEGRADED-CTR + WS-FAILED-CTR) > 0
021600         MOVE SPACES TO DC-REPORT-LINE
021700         STRING 'DATA HEALTH ALERT: ' WS-ED-DEGRADED
021800             ' DEGRADED, ' WS-ED-FAILED ' FAILED SOURCES'
021900             DELIMITED BY SIZE INTO DC-REPORT-LINE
022000         WRITE DC-REPORT-LINE AFTER ADVANCING 1 LINE
022100     END-IF.
022200 9000-EXIT.
022300     EXIT.
022400*
022500*  9900-READ-SOURCE - READS THE NEXT SOURCE, SETS THE EOF SWITCH.
022600*
022700 9900-READ-SOURCE.
022800     READ DCSOURCE
022900         AT END
023000             MOVE 'N' TO WS-MORE-SOURCES-SW
023100     END-READ.
023200 9900-EXIT.
023300     EXIT.
